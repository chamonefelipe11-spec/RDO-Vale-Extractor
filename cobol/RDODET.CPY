000100***************************************************************
000110*  COPY RDODET                                                *
000120*  LAYOUT DO REGISTRO DE SAIDA - DETALHE DE MAO DE OBRA       *
000130*  UM REGISTRO POR (DOCUMENTO, FUNCAO) EXTRAIDO DO BLOCO      *
000140*  "RECURSOS EM OPERACAO MAO DE OBRA" DE CADA RDO.            *
000150***************************************************************
000160* HISTORICO
000170* 1994-02-08 VJR  CRIACAO DO LAYOUT DE SAIDA CONSOLIDADA
000180* 1999-11-03 VJR  AJUSTE Y2K - SEM IMPACTO (SEM DATA NO
000190*                 REGISTRO), REVISADO P/ VIRADA DE SECULO
000200* 2003-06-17 RMS  INCLUIDO FILLER DE EXPANSAO FINAL A PEDIDO
000210*                 DA ENGENHARIA (CHAMADO 3321)
000220***************************************************************
000230 01  RDO-REG-DETALHE.
000240     05  DET-DOC-NOME            PIC X(40).
000250     05  FILLER                  PIC X(01).
000260     05  DET-FUNCAO              PIC X(40).
000270     05  FILLER                  PIC X(01).
000280     05  DET-FRENTE              PIC X(40).
000290     05  FILLER                  PIC X(01).
000300     05  DET-CLASSIF             PIC X(10).
000310     05  FILLER                  PIC X(01).
000320     05  DET-CONTRATADO          PIC 9(05).
000330     05  FILLER                  PIC X(01).
000340     05  DET-OPER-MANHA          PIC 9(05).
000350     05  FILLER                  PIC X(01).
000360     05  DET-FISC-MANHA          PIC 9(05).
000370     05  FILLER                  PIC X(01).
000380     05  DET-OPER-TARDE          PIC 9(05).
000390     05  FILLER                  PIC X(01).
000400     05  DET-FISC-TARDE          PIC 9(05).
000410     05  FILLER                  PIC X(01).
000420     05  DET-OPER-NOITE          PIC 9(05).
000430     05  FILLER                  PIC X(01).
000440     05  DET-FISC-NOITE          PIC 9(05).
000450     05  FILLER                  PIC X(25).
