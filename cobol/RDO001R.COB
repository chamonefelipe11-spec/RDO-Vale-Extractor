000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RDO001R.
000120 AUTHOR.        VITOR JOSE PAZ RODRIGUES.
000130 INSTALLATION.  FATEC ZONA LESTE - NUCLEO DE OBRAS.
000140 DATE-WRITTEN.  03/15/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - NUCLEO DE OBRAS.
000170***************************************************************
000180*  RDO001R - RELATORIO COLUNADO DO DETALHE DE MAO DE OBRA     *
000190*  LE O ARQUIVO CADDET (GRAVADO PELO RDO001, LAYOUT RDODET)   *
000200*  E IMPRIME UMA LINHA POR REGISTRO DE DETALHE, COM CABECALHO *
000210*  DE COLUNAS E LINHA DE TOTAL DE REGISTROS AO FINAL.         *
000220*  NAO HA QUEBRA DE CONTROLE NEM TOTALIZACAO NUMERICA - O     *
000230*  FONTE E UMA PLANILHA, NAO UM RELATORIO IMPRESSO CLASSICO.  *
000240*                                                             *
000250*  SEGUNDO PASSO DO LOTE DE EXTRACAO DE MAO DE OBRA, CHAMADO  *
000260*  PELO RDOMAIN LOGO APOS O RDO001 TERMINAR - SO RODA SOBRE   *
000270*  O ARQUIVO CADDET QUE O RDO001 DEIXA PRONTO, NUNCA LE O     *
000280*  ARQUIVO TEXTO ORIGINAL DO RDO (CADTXT).                    *
000290*                                                             *
000300*  CADA REGISTRO DE CADDET VIRA UMA LINHA DE 120 POSICOES NO  *
000310*  ARQUIVO RELDET (DOCUMENTO, FUNCAO, FRENTE, CLASSIFICACAO E *
000320*  AS SEIS CONTAGENS DE TURNO). REGISTRO TOTALMENTE EM BRANCO *
000330*  (RESIDUO DE GRAVACAO NO FIM DO ARQUIVO) E IGNORADO, SEM    *
000340*  GERAR LINHA NO RELATORIO NEM ENTRAR NA CONTAGEM IMPRESSA.  *
000350***************************************************************
000360* HISTORICO DE ALTERACOES
000370* 1994-03-15 VJR  0002  CRIACAO DO RELATORIO COLUNADO DE MAO
000380*                       DE OBRA, PAR DO RDO001
000390* 1994-03-22 VJR  0004  AJUSTE DE COLUNAS APOS REVISAO DO
000400*                       LAYOUT RDODET (CONTRATADO E TURNOS)
000410* 1995-07-14 VJR  0011  INCLUSAO DO TESTE DE REGISTRO EM
000420*                       BRANCO NO FIM DO ARQUIVO CADDET
000430* 1999-11-03 VJR  0026  AJUSTE Y2K - SEM IMPACTO (SEM CAMPOS
000440*                       DE DATA NO DETALHE), REVISADO
000450* 2003-06-17 RMS  0038  REALINHAMENTO DAS COLUNAS APOS FILLER
000460*                       DE EXPANSAO INCLUIDO EM RDODET
000470* 2007-05-22 RMS  0041  INCLUIDA LINHA DE TOTAL DE REGISTROS
000480*                       LIDOS AO FINAL DO RELATORIO (CHAMADO
000490*                       5103 - CONFERENCIA DE LOTE)
000500* 2012-09-10 RMS  0044  CORRIGIDO TESTE DE REGISTRO EM BRANCO
000510*                       QUE COMPARAVA SO OS 40 PRIMEIROS BYTES
000520*                       DE RDODET, DEIXANDO PASSAR RESIDUO NAS
000530*                       POSICOES SEGUINTES (CHAMADO 5098)
000540* 2018-02-28 RMS  0046  TROCADO O SEPARADOR DE DATA DO RODAPE
000550*                       DE PONTO PARA BARRA, PARA BATER COM O
000560*                       PADRAO DE DATA DO RESTO DO NUCLEO
000570* 2026-08-10 LCS  0047  CORRIGIDO SELECT DE CADDET/RELDET QUE
000580*                       USAVA NOME ENTRE ASPAS EM VEZ DE DISK;
000590*                       PERFORM 9000-ENCERRAR PASSOU A USAR
000600*                       THRU 9990-FIM (O GO TO INTERNO PULAVA
000610*                       9900-ABORTAR); CABECALHO PASSOU A SALTAR
000620*                       FORMULARIO VIA C01 (CHAMADO 5110)
000630***************************************************************
000640*-----------------------------------------------------------------
000650*    SPECIAL-NAMES RESERVA O MNEMONICO C01 PARA O CANAL DE
000660*    SALTO DE FORMULARIO DA IMPRESSORA DE LINHA (SKIP-TO-
000670*    CHANNEL-1) - USADO NO CABECALHO PARA GARANTIR QUE CADA
000680*    RELATORIO COMECE NO TOPO DE UMA FOLHA NOVA.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOPO-FORMULARIO.
000730*
000740*    CADDET E O ARQUIVO DE ENTRADA (GRAVADO PELO RDO001, UM
000750*    REGISTRO RDODET POR OPERARIO/FUNCAO) E RELDET E O
000760*    RELATORIO COLUNADO DE SAIDA DESTE PROGRAMA.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT CADDET ASSIGN TO DISK
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         ACCESS MODE  IS SEQUENTIAL
000820         FILE STATUS  IS ST-DET.
000830
000840     SELECT RELDET ASSIGN TO DISK
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         ACCESS MODE  IS SEQUENTIAL
000870         FILE STATUS  IS ST-REL.
000880*
000890*-----------------------------------------------------------------
000900 DATA DIVISION.
000910 FILE SECTION.
000920*
000930*    LAYOUT DE CADDET VEM DA COPY RDODET - O MESMO LAYOUT
000940*    GRAVADO PELO RDO001 EM 6500/6600, SEM ALTERACAO NENHUMA
000950*    NESTE PROGRAMA (SO LEITURA).
000960 FD  CADDET
000970     LABEL RECORD IS STANDARD
000980     VALUE OF FILE-ID IS "CADDET.DAT".
000990*    A COPY TRAZ O GRUPO RDO-REG-DETALHE E OS CAMPOS DET-DOC-
001000*    NOME, DET-FUNCAO, DET-FRENTE, DET-CLASSIF, DET-CONTRATADO
001010*    E AS SEIS CONTAGENS DE TURNO, USADOS DIRETO EM 2100 SEM
001020*    NENHUMA AREA DE TRABALHO INTERMEDIARIA.
001030 COPY RDODET.
001040*
001050*    RELDET E GRAVADO COMO TEXTO PURO (LINE SEQUENTIAL) PARA
001060*    PODER SER ABERTO DIRETO EM PLANILHA OU VISUALIZADO NO
001070*    TERMINAL DO NUCLEO SEM PROGRAMA NENHUM DE LEITURA.
001080*    EXTENSAO .DOC NO FILE-ID E DE PROPOSITO, PARA LEMBRAR O
001090*    OPERADOR QUE O CONTEUDO E TEXTO LEGIVEL (COLUNADO, NAO
001100*    UM ARQUIVO DE DADOS BINARIO) - HABITO HERDADO DO ANTIGO
001110*    SISTEMA DE PRONTUARIOS DO NUCLEO.
001120 FD  RELDET
001130     LABEL RECORD IS STANDARD
001140     VALUE OF FILE-ID IS "RELDET.DOC".
001150*    REGISTRO DE SAIDA DE 125 POSICOES - OS 120 PRIMEIROS SAO
001160*    O TEXTO MONTADO EM WORKING-STORAGE (CABECALHO OU LINHA DE
001170*    DETALHE) E OS 5 ULTIMOS SAO FOLGA, RESERVADA PARA UMA
001180*    COLUNA FUTURA SEM PRECISAR REORGANIZAR O LAYOUT INTEIRO.
001190 01  REG-RELDET.
001200     05  REG-RELDET-TEXTO        PIC X(120).
001210     05  FILLER                  PIC X(05).
001220*-----------------------------------------------------------------
001230 WORKING-STORAGE SECTION.
001240*
001250*    STATUS DE ARQUIVO E LINHA DE MENSAGEM DE ERRO PARA O
001260*    CONSOLE, NO MESMO HABITO DO RDO001.
001270*    "00" E O CODIGO DE SUCESSO PADRAO DO COMPILADOR PARA
001280*    OPEN/READ/WRITE/CLOSE - QUALQUER OUTRO VALOR E ERRO.
001290 77  ST-DET                      PIC X(02) VALUE "00".
001300 77  ST-REL                      PIC X(02) VALUE "00".
001310 77  MENS                        PIC X(50) VALUE SPACES.
001320*
001330*    CONTADORES DO RELATORIO - TODOS BINARIOS (COMP), POR
001340*    SEREM USADOS SO EM COMPARACAO E INCREMENTO DENTRO DO
001350*    LOOP DE LEITURA, NUNCA EDITADOS DIRETO NUMA LINHA IMPRESSA.
001360 01  RDO-R-CONTADORES.
001370*        REGISTROS LIDOS DE CADDET, CONTANDO O EM BRANCO SE
001380*        HOUVER UM NO FINAL DO ARQUIVO.
001390     05  RDO-R-CONT-LIDOS        PIC 9(05) COMP VALUE ZEROS.
001400*        REGISTROS QUE VIRARAM LINHA DE DETALHE NO RELDET -
001410*        E ESTE QUE APARECE NA LINHA DE TOTAL DO RODAPE.
001420     05  RDO-R-CONT-GRAVADOS     PIC 9(05) COMP VALUE ZEROS.
001430     05  FILLER                  PIC X(01).
001440*
001450*    AREA DE CONVERSAO DO TOTAL DE REGISTROS PARA O FORMATO
001460*    EDITADO DA LINHA FINAL, SEM PASSAR POR MOVE NUMERICO
001470*    EDITADO (MESMA TECNICA DA AREA DE TRABALHO DO RDO001).
001480 01  RDO-R-CONV-GRUPO.
001490     05  RDO-R-CONV-X            PIC 9(05).
001500*    O REDEFINES ABAIXO EXPOE O MESMO GRUPO COMO ZZZZ9 (ZEROS A
001510*    ESQUERDA VIRAM BRANCO) - MOVE PARA RDO-R-CONV-X, DEPOIS
001520*    LE RDO-R-CONV-ED, SEM PASSAR POR MOVE NUMERICO EDITADO
001530*    DIRETO DO CONTADOR BINARIO PARA O CAMPO DA LINHA-TOTAL.
001540 01  RDO-R-CONV-EDITADO REDEFINES RDO-R-CONV-GRUPO.
001550     05  RDO-R-CONV-ED           PIC ZZZZ9.
001560*
001570*    DATA DE EMISSAO DO RELATORIO, IMPRESSA NO RODAPE - CAPTURADA
001580*    NA ABERTURA DOS ARQUIVOS (0100) E SO REFERENCIADA DE NOVO
001590*    NO ENCERRAMENTO (9000), POR ISSO NAO PRECISA SER RELIDA A
001600*    CADA REGISTRO DE DETALHE.
001610 01  RDO-R-DATA-EXECUCAO.
001620     05  RDO-R-DT-ANO            PIC 9(04).
001630     05  RDO-R-DT-MES            PIC 9(02).
001640     05  RDO-R-DT-DIA            PIC 9(02).
001650 01  RDO-R-DATA-SISTEMA REDEFINES RDO-R-DATA-EXECUCAO.
001660*        AAAAMMDD INTEIRO, USADO SO NO ACCEPT FROM DATE; AS
001670*        TRES PARCELAS ACIMA (ANO/MES/DIA) E QUE SAO LIDAS NA
001680*        HORA DE MONTAR A LINHA-TOTAL DO RODAPE.
001690     05  RDO-R-DT-AAAAMMDD       PIC 9(08).
001700*
001710*    COPIA DO ULTIMO REGISTRO LIDO DE CADDET, PARA TESTE DE
001720*    REGISTRO TOTALMENTE EM BRANCO (RESIDUO DE GRAVACAO)
001730*    ANTES DE IMPRIMIR A LINHA DE DETALHE. O REDEFINES EM
001740*    199+1 POSICOES EXISTE SO PARA PODER COMPARAR O REGISTRO
001750*    INTEIRO DE UMA VEZ CONTRA SPACES, EM VEZ DE TESTAR CAMPO
001760*    A CAMPO DO LAYOUT RDODET.
001770 01  RDO-R-REG-LIDO.
001780     05  RDO-R-REG-CAMPOS        PIC X(199).
001790     05  FILLER                  PIC X(01).
001800*    200 = 199 + 1, O TAMANHO TOTAL DO GRUPO RDO-REG-DETALHE
001810*    DA COPY RDODET - O REDEFINES PRECISA BATER EXATO COM O
001820*    LAYOUT DE ORIGEM PARA O TESTE "= SPACES" EM 2000 SER
001830*    CONFIAVEL.
001840 01  RDO-R-REG-LIDO-BRUTO REDEFINES RDO-R-REG-LIDO.
001850     05  RDO-R-REG-TUDO          PIC X(200).
001860*
001870*    LINHAS DE CABECALHO DO RELATORIO, MONTADAS EM TRES
001880*    PEDACOS DE 40 POSICOES (HABITO DA CASA PARA LITERAIS
001890*    LONGOS, PORQUE O COMPILADOR DA CASA LIMITA O TAMANHO DE
001900*    UM UNICO LITERAL ALFANUMERICO NA CLAUSULA VALUE).
001910*    CABECALHO-0 E CABECALHO-2 E CABECALHO-4 SAO A MESMA
001920*    LINHA DE TRACOS, REPETIDA EM TRES 01-LEVEL DIFERENTES
001930*    (E NAO UM SO COM TRES USOS) PORQUE CADA UM E IMPRESSO EM
001940*    MOMENTO DIFERENTE DO RELATORIO (ABERTURA, ENTRE CABECALHO
001950*    E COLUNAS, E FECHAMENTO DO QUADRO).
001960 01  CABECALHO-0.
001970     05  FILLER                  PIC X(040) VALUE
001980     "----------------------------------------".
001990     05  FILLER                  PIC X(040) VALUE
002000     "----------------------------------------".
002010     05  FILLER                  PIC X(040) VALUE
002020     "----------------------------------------".
002030*    CABECALHO-1 E O TITULO DO RELATORIO - O TERCEIRO PEDACO
002040*    DE 40 POSICOES FICA EM BRANCO PORQUE O TITULO CABE
002050*    INTEIRO NOS DOIS PRIMEIROS; O PEDACO EXISTE MESMO ASSIM
002060*    SO PARA MANTER A MESMA ESTRUTURA DE 3X40 DAS DEMAIS
002070*    LINHAS DE CABECALHO, O QUE SIMPLIFICA A MANUTENCAO.
002080 01  CABECALHO-1.
002090     05  FILLER                  PIC X(040) VALUE
002100     "NUCLEO DE OBRAS            RELATORIO DE ".
002110     05  FILLER                  PIC X(040) VALUE
002120     "MAO DE OBRA DO RDO                      ".
002130     05  FILLER                  PIC X(040) VALUE
002140     "                                        ".
002150 01  CABECALHO-2.
002160     05  FILLER                  PIC X(040) VALUE
002170     "----------------------------------------".
002180     05  FILLER                  PIC X(040) VALUE
002190     "----------------------------------------".
002200     05  FILLER                  PIC X(040) VALUE
002210     "----------------------------------------".
002220*    CABECALHO-3 E A LINHA DE NOME DAS COLUNAS - AS SEIS
002230*    SIGLAS DO TERCEIRO PEDACO (OPMAN/FISMA/OPTAR/FISTA/
002240*    OPNOI/FISNO) ABREVIAM OPERARIO-MANHA, FISCAL-MANHA,
002250*    OPERARIO-TARDE, FISCAL-TARDE, OPERARIO-NOITE E
002260*    FISCAL-NOITE, NA MESMA ORDEM EM QUE SAO GRAVADAS EM
002270*    2100-MONTAR-DETALHE, LOGO ABAIXO.
002280 01  CABECALHO-3.
002290     05  FILLER                  PIC X(040) VALUE
002300     "DOCUMENTO            FUNCAO             ".
002310     05  FILLER                  PIC X(040) VALUE
002320     "  FRENTE DE OBRA       CLASSIFIC. CONTR ".
002330     05  FILLER                  PIC X(040) VALUE
002340     "OPMAN FISMA OPTAR FISTA OPNOI FISNO     ".
002350 01  CABECALHO-4.
002360     05  FILLER                  PIC X(040) VALUE
002370     "----------------------------------------".
002380     05  FILLER                  PIC X(040) VALUE
002390     "----------------------------------------".
002400     05  FILLER                  PIC X(040) VALUE
002410     "----------------------------------------".
002420*
002430*    LINHA DE DETALHE - UMA POR REGISTRO DE CADDET. OS CAMPOS
002440*    NUMERICOS (CONTRATADO E AS SEIS CONTAGENS DE TURNO) FICAM
002450*    EM PIC 9, SEM EDICAO DE ZEROS A ESQUERDA, PORQUE A
002460*    PLANILHA QUE RECEBE O RELDET TRATA MELHOR COLUNA FIXA
002470*    TODA NUMERICA DO QUE ZZZZ9 COM BRANCOS MISTURADOS.
002480 01  DETALHE-DADOS.
002490*        DOCUMENTO, FUNCAO E FRENTE DE OBRA COM 20 POSICOES
002500*        CADA - LARGURA IGUAL A DO CAMPO CORRESPONDENTE EM
002510*        RDODET, SEM CORTE NEM EDICAO.
002520     05  DET-R-DOC               PIC X(20) VALUE SPACES.
002530     05  FILLER                  PIC X(01) VALUE SPACES.
002540     05  DET-R-FUNCAO            PIC X(20) VALUE SPACES.
002550     05  FILLER                  PIC X(01) VALUE SPACES.
002560     05  DET-R-FRENTE            PIC X(20) VALUE SPACES.
002570     05  FILLER                  PIC X(01) VALUE SPACES.
002580*        CLASSIFICACAO DO OPERARIO - 10 POSICOES.
002590     05  DET-R-CLASSIF           PIC X(10) VALUE SPACES.
002600     05  FILLER                  PIC X(01) VALUE SPACES.
002610*        QUANTIDADE CONTRATADA E AS SEIS CONTAGENS DE TURNO -
002620*        TODAS EM PIC 9(05), LARGURA SUFICIENTE PARA O MAIOR
002630*        CANTEIRO DO NUCLEO SEM RISCO DE TRUNCAMENTO.
002640     05  DET-R-CONTRAT           PIC 9(05) VALUE ZEROS.
002650     05  FILLER                  PIC X(01) VALUE SPACES.
002660     05  DET-R-OPMANHA           PIC 9(05) VALUE ZEROS.
002670     05  FILLER                  PIC X(01) VALUE SPACES.
002680     05  DET-R-FISMANHA          PIC 9(05) VALUE ZEROS.
002690     05  FILLER                  PIC X(01) VALUE SPACES.
002700     05  DET-R-OPTARDE           PIC 9(05) VALUE ZEROS.
002710     05  FILLER                  PIC X(01) VALUE SPACES.
002720     05  DET-R-FISTARDE          PIC 9(05) VALUE ZEROS.
002730     05  FILLER                  PIC X(01) VALUE SPACES.
002740     05  DET-R-OPNOITE           PIC 9(05) VALUE ZEROS.
002750     05  FILLER                  PIC X(01) VALUE SPACES.
002760     05  DET-R-FISNOITE          PIC 9(05) VALUE ZEROS.
002770*        FOLGA FINAL - MESMA LARGURA DA FOLGA DE REG-RELDET,
002780*        PARA MANTER A LINHA DE DETALHE DO TAMANHO DO REGISTRO.
002790     05  FILLER                  PIC X(05) VALUE SPACES.
002800*
002810*    LINHA DE RODAPE - BORDA E TOTAL DE REGISTROS LIDOS. A
002820*    BORDA USA O MESMO LITERAL DE TRACOS DE CABECALHO-0/2/4,
002830*    REPETIDO AQUI EM VEZ DE REAPROVEITADO, PELO MESMO MOTIVO
002840*    JA EXPLICADO LA EM CIMA.
002850 01  LINHA-FINAL.
002860     05  FILLER                  PIC X(040) VALUE
002870     "----------------------------------------".
002880     05  FILLER                  PIC X(040) VALUE
002890     "----------------------------------------".
002900     05  FILLER                  PIC X(040) VALUE
002910     "----------------------------------------".
002920*    O ROTULO DIZ "REGISTROS LIDOS" MAS LT-TOTAL RECEBE
002930*    RDO-R-CONT-GRAVADOS (VER 9000) - E DE PROPOSITO, POIS O
002940*    NUMERO QUE INTERESSA NA CONFERENCIA E QUANTAS LINHAS
002950*    REALMENTE SAIRAM NO RELDET, NAO QUANTAS FORAM LIDAS DE
002960*    CADDET (QUE PODE INCLUIR O REGISTRO EM BRANCO DO FINAL).
002970 01  LINHA-TOTAL.
002980     05  FILLER                  PIC X(030) VALUE
002990     "TOTAL DE REGISTROS LIDOS...: ".
003000     05  LT-TOTAL                PIC ZZZZ9 VALUE ZEROS.
003010     05  FILLER                  PIC X(001) VALUE SPACES.
003020     05  FILLER                  PIC X(030) VALUE
003030     "DATA DE EMISSAO DO RELATORIO: ".
003040     05  LT-DIA                  PIC 99 VALUE ZEROS.
003050     05  FILLER                  PIC X(001) VALUE "/".
003060     05  LT-MES                  PIC 99 VALUE ZEROS.
003070     05  FILLER                  PIC X(001) VALUE "/".
003080     05  LT-ANO                  PIC 9(04) VALUE ZEROS.
003090     05  FILLER                  PIC X(044) VALUE SPACES.
003100*-----------------------------------------------------------------
003110 PROCEDURE DIVISION.
003120*-----------------------------------------------------------------
003130*    PARAGRAFO PRINCIPAL - ABRE OS ARQUIVOS, IMPRIME O
003140*    CABECALHO FIXO, PROCESSA TODO O CADDET E ENCERRA COM O
003150*    RODAPE E A LINHA DE TOTAL. FLUXO LINEAR, SEM DESVIOS,
003160*    IGUAL AO HABITO DO 0000-INICIO DE TODO PROGRAMA DO NUCLEO.
003170 0000-INICIO.
003180     PERFORM 0100-ABRIR-ARQUIVOS.
003190     PERFORM 1000-IMPRIMIR-CABECALHO.
003200     PERFORM 2000-PROCESSAR-DETALHE THRU
003210             2000-PROCESSAR-DETALHE-EXIT.
003220     PERFORM 9000-ENCERRAR THRU 9990-FIM.
003230     STOP RUN.
003240*
003250*    ABRE CADDET PARA LEITURA E RELDET PARA GRAVACAO. SE
003260*    QUALQUER UM DOS DOIS FALHAR NA ABERTURA, O PROCESSAMENTO
003270*    E ABORTADO IMEDIATAMENTE (9900) - NAO FAZ SENTIDO GERAR
003280*    RELATORIO PARCIAL OU VAZIO. A DATA DO SISTEMA E CAPTURADA
003290*    AQUI, NO INICIO, PARA FICAR DISPONIVEL NO RODAPE.
003300 0100-ABRIR-ARQUIVOS.
003310     OPEN INPUT  CADDET.
003320     IF ST-DET NOT = "00"
003330         MOVE "ERRO NA ABERTURA DO ARQUIVO CADDET" TO MENS
003340         DISPLAY MENS
003350         GO TO 9900-ABORTAR.
003360     OPEN OUTPUT RELDET.
003370     IF ST-REL NOT = "00"
003380         MOVE "ERRO NA ABERTURA DO ARQUIVO RELDET" TO MENS
003390         DISPLAY MENS
003400         GO TO 9900-ABORTAR.
003410     ACCEPT RDO-R-DT-AAAAMMDD FROM DATE YYYYMMDD.
003420*
003430*    IMPRIME AS CINCO LINHAS FIXAS DO CABECALHO DO RELATORIO,
003440*    NA ORDEM: BORDA SUPERIOR, TITULO, BORDA, NOME DAS
003450*    COLUNAS, BORDA INFERIOR DO QUADRO DE CABECALHO. SO A
003460*    PRIMEIRA LINHA USA AFTER ADVANCING TOPO-FORMULARIO, PARA
003470*    SALTAR PARA O TOPO DE UMA FOLHA NOVA ANTES DE COMECAR.
003480 1000-IMPRIMIR-CABECALHO.
003490     MOVE CABECALHO-0 TO REG-RELDET-TEXTO.
003500     WRITE REG-RELDET AFTER ADVANCING TOPO-FORMULARIO.
003510     MOVE CABECALHO-1 TO REG-RELDET-TEXTO.
003520     WRITE REG-RELDET.
003530     MOVE CABECALHO-2 TO REG-RELDET-TEXTO.
003540     WRITE REG-RELDET.
003550     MOVE CABECALHO-3 TO REG-RELDET-TEXTO.
003560     WRITE REG-RELDET.
003570     MOVE CABECALHO-4 TO REG-RELDET-TEXTO.
003580     WRITE REG-RELDET.
003590*
003600*    LACO PRINCIPAL DE LEITURA DE CADDET. CADA REGISTRO LIDO
003610*    ENTRA NA CONTAGEM DE LIDOS (RDO-R-CONT-LIDOS) MESMO QUE
003620*    SEJA DESCARTADO LOGO A SEGUIR POR ESTAR TOTALMENTE EM
003630*    BRANCO; SO OS REGISTROS EFETIVAMENTE IMPRESSOS ENTRAM NA
003640*    CONTAGEM DE GRAVADOS (RDO-R-CONT-GRAVADOS), QUE E A QUE
003650*    APARECE NA LINHA DE TOTAL DO RODAPE.
003660 2000-PROCESSAR-DETALHE.
003670     READ CADDET
003680         AT END
003690             GO TO 2000-PROCESSAR-DETALHE-EXIT.
003700     ADD 1 TO RDO-R-CONT-LIDOS.
003710     MOVE RDO-REG-DETALHE TO RDO-R-REG-TUDO.
003720     IF RDO-R-REG-TUDO = SPACES
003730         GO TO 2000-PROCESSAR-DETALHE-LOOP.
003740     PERFORM 2100-MONTAR-DETALHE.
003750     WRITE REG-RELDET.
003760     ADD 1 TO RDO-R-CONT-GRAVADOS.
003770 2000-PROCESSAR-DETALHE-LOOP.
003780     GO TO 2000-PROCESSAR-DETALHE.
003790 2000-PROCESSAR-DETALHE-EXIT.
003800     EXIT.
003810*
003820*    MONTA A LINHA DE DETALHE A PARTIR DO REGISTRO RDODET
003830*    CORRENTE, CAMPO A CAMPO, NA MESMA ORDEM DAS COLUNAS DO
003840*    CABECALHO IMPRESSO EM 1000 (DOCUMENTO, FUNCAO, FRENTE,
003850*    CLASSIFICACAO E AS SEIS CONTAGENS DE TURNO).
003860 2100-MONTAR-DETALHE.
003870*        IDENTIFICACAO DO DOCUMENTO, FUNCAO, FRENTE DE OBRA E
003880*        CLASSIFICACAO DO OPERARIO - CAMPOS ALFANUMERICOS.
003890     MOVE DET-DOC-NOME      TO DET-R-DOC.
003900     MOVE DET-FUNCAO        TO DET-R-FUNCAO.
003910     MOVE DET-FRENTE        TO DET-R-FRENTE.
003920     MOVE DET-CLASSIF       TO DET-R-CLASSIF.
003930*        QUANTIDADE DE OPERARIOS DA CONTRATADA NA FUNCAO.
003940     MOVE DET-CONTRATADO    TO DET-R-CONTRAT.
003950*        AS SEIS CONTAGENS DE MAO DE OBRA POR TURNO (OPERARIO
003960*        E FISCAL, MANHA/TARDE/NOITE), NA MESMA ORDEM DAS
003970*        COLUNAS OPMAN/FISMA/OPTAR/FISTA/OPNOI/FISNO DO
003980*        CABECALHO-3 IMPRESSO EM 1000.
003990     MOVE DET-OPER-MANHA    TO DET-R-OPMANHA.
004000     MOVE DET-FISC-MANHA    TO DET-R-FISMANHA.
004010     MOVE DET-OPER-TARDE    TO DET-R-OPTARDE.
004020     MOVE DET-FISC-TARDE    TO DET-R-FISTARDE.
004030     MOVE DET-OPER-NOITE    TO DET-R-OPNOITE.
004040     MOVE DET-FISC-NOITE    TO DET-R-FISNOITE.
004050     MOVE DETALHE-DADOS     TO REG-RELDET-TEXTO.
004060*
004070*    FECHA O QUADRO DE DETALHE COM UMA BORDA, IMPRIME A LINHA
004080*    DE TOTAL (QUANTOS REGISTROS FORAM EFETIVAMENTE GRAVADOS
004090*    E A DATA DE EMISSAO), FECHA OS ARQUIVOS E MOSTRA NO
004100*    CONSOLE OS DOIS CONTADORES DO LOTE PARA CONFERENCIA DO
004110*    OPERADOR (LIDOS PODE SER MAIOR QUE IMPRESSOS SE HOUVE
004120*    REGISTRO EM BRANCO NO FIM DE CADDET).
004130 9000-ENCERRAR.
004140     MOVE CABECALHO-4          TO REG-RELDET-TEXTO.
004150     WRITE REG-RELDET.
004160     MOVE LINHA-FINAL          TO REG-RELDET-TEXTO.
004170     WRITE REG-RELDET.
004180     MOVE RDO-R-CONT-GRAVADOS  TO RDO-R-CONV-X.
004190     MOVE RDO-R-CONV-ED        TO LT-TOTAL.
004200     MOVE RDO-R-DT-DIA         TO LT-DIA.
004210     MOVE RDO-R-DT-MES         TO LT-MES.
004220     MOVE RDO-R-DT-ANO         TO LT-ANO.
004230     MOVE LINHA-TOTAL          TO REG-RELDET-TEXTO.
004240     WRITE REG-RELDET.
004250     CLOSE CADDET RELDET.
004260     DISPLAY "RDO001R - REGISTROS LIDOS....: "
004270         RDO-R-CONT-LIDOS.
004280     DISPLAY "RDO001R - REGISTROS IMPRESSOS: "
004290         RDO-R-CONT-GRAVADOS.
004300     GO TO 9990-FIM.
004310*
004320*    ABERTURA DE ARQUIVO FALHOU EM 0100 - ENCERRA O LOTE SEM
004330*    PROCESSAR NENHUM REGISTRO DE DETALHE NEM GERAR RELATORIO
004340*    PARCIAL. MESMO HABITO DO 9900-ABORTAR DO RDO001.
004350 9900-ABORTAR.
004360     DISPLAY "RDO001R - PROCESSAMENTO ABORTADO".
004370     STOP RUN.
004380*
004390*    PONTO UNICO DE SAIDA DO PROGRAMA, ALCANCADO TANTO PELO
004400*    FIM NORMAL (GO TO EM 9000) QUANTO PELO THRU DO PERFORM
004410*    EM 0000-INICIO - NAO EXECUTA NADA ALEM DO EXIT.
004420 9990-FIM.
004430     EXIT.
