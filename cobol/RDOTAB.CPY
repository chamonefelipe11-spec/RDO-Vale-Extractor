000100***************************************************************
000110*  COPY RDOTAB                                                *
000120*  AREA DE TRABALHO COMPARTILHADA DO RDO001 - TABELAS DE      *
000130*  LINHAS DE UM DOCUMENTO (BRUTA, NORMALIZADA, FILTRADA) E    *
000140*  TABELA DE REGISTROS DE SAIDA JA MONTADOS PARA O DOCUMENTO  *
000150*  CORRENTE, MAIS A AREA DE CONVERSAO TEXTO->NUMERICO USADA   *
000160*  NA LEITURA DAS SEQUENCIAS NUMERICAS DO BLOCO.              *
000170***************************************************************
000180* HISTORICO
000190* 1994-02-08 VJR  CRIACAO DA AREA DE TRABALHO DO LOTE
000200* 1999-11-03 VJR  AJUSTE Y2K - SEM IMPACTO (SEM CAMPOS DE DATA)
000210* 2007-05-22 RMS  LIMITE DE LINHAS POR DOCUMENTO ELEVADO DE
000220*                 300 PARA 500 (CHAMADO 5102 - RDO EXTENSO)
000230***************************************************************
000240 01  RDO-LIMITES.
000250     05  RDO-MAX-LINHAS          PIC 9(03) VALUE 500.
000260     05  RDO-MAX-SAIDA           PIC 9(03) VALUE 200.
000270*
000280*    LINHAS BRUTAS DE UM DOCUMENTO, NA ORDEM LIDA DE CADTXT.
000290 01  RDO-TAB-LINHAS.
000300     05  RDO-LINHA OCCURS 500 TIMES
000310                   INDEXED BY RDO-IX-LINHA
000320                   PIC X(80).
000330*
000340*    COPIA NORMALIZADA (SEM ACENTO, MAIUSCULA) PARA BUSCA DE
000350*    MARCADOR DE INICIO/FIM DO BLOCO DE MAO DE OBRA.
000360 01  RDO-TAB-NORMALIZADA.
000370     05  RDO-NORM OCCURS 500 TIMES
000380                  INDEXED BY RDO-IX-NORM
000390                  PIC X(80).
000400*
000410*    LINHAS DO BLOCO JA SEM RUIDO DE CABECALHO (APARADAS E
000420*    COM AS LINHAS DE TITULO/TOTAL DESCARTADAS).
000430 01  RDO-TAB-FILTRO.
000440     05  RDO-FILTRO OCCURS 500 TIMES
000450                   INDEXED BY RDO-IX-FILTRO
000460                   PIC X(80).
000470*
000480*    REGISTROS DE SAIDA JA MONTADOS PARA O DOCUMENTO CORRENTE,
000490*    NA ORDEM DE EMISSAO, ANTES DE SEREM GRAVADOS EM CADDET.
000500 01  RDO-TAB-SAIDA.
000510     05  RDO-SAIDA OCCURS 200 TIMES
000520                  INDEXED BY RDO-IX-SAIDA.
000530         10  RDO-S-FUNCAO        PIC X(40).
000540         10  RDO-S-FRENTE        PIC X(40).
000550         10  RDO-S-CLASSIF       PIC X(10).
000560         10  RDO-S-CONTRATADO    PIC 9(05).
000570         10  RDO-S-OPER-MANHA    PIC 9(05).
000580         10  RDO-S-FISC-MANHA    PIC 9(05).
000590         10  RDO-S-OPER-TARDE    PIC 9(05).
000600         10  RDO-S-FISC-TARDE    PIC 9(05).
000610         10  RDO-S-OPER-NOITE    PIC 9(05).
000620         10  RDO-S-FISC-NOITE    PIC 9(05).
000630*
000640*    AREA DE CONVERSAO DE UMA LINHA TODA NUMERICA (ATE 5
000650*    DIGITOS OBSERVADOS NO CAMPO) PARA UM VALOR ARITMETICO,
000660*    SEM PASSAR POR MOVE NUMERICO-EDITADO.
000670 01  RDO-CONV-GRUPO.
000680     05  RDO-CONV-X              PIC X(05).
000690 01  RDO-CONV-NUMERICO REDEFINES RDO-CONV-GRUPO.
000700     05  RDO-CONV-VALOR          PIC 9(05).
