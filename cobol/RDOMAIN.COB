000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RDOMAIN.
000120 AUTHOR.        VITOR JOSE PAZ RODRIGUES.
000130 INSTALLATION.  FATEC ZONA LESTE - NUCLEO DE OBRAS.
000140 DATE-WRITTEN.  04/05/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - NUCLEO DE OBRAS.
000170***************************************************************
000180*  RDOMAIN - CONDUTOR DO LOTE DE EXTRACAO DE MAO DE OBRA      *
000190*  CHAMA, NA ORDEM, OS PROGRAMAS DO LOTE RDO A PARTIR DE UMA  *
000200*  TABELA DE DESPACHO (MESMO HABITO DO ANTIGO MENU INICIO):   *
000210*  1) RDO001  - EXTRAI O BLOCO DE MAO DE OBRA DE CADA RDO     *
000220*  2) RDO001R - IMPRIME O RELATORIO COLUNADO DO DETALHE       *
000230*  SEM TELA DE MENU - O LOTE RODA SEM OPERADOR, CHAMADO PELO  *
000240*  JCL/SCHEDULER NOTURNO DO NUCLEO DE OBRAS.                  *
000250*                                                             *
000260*  ESTE PROGRAMA NAO LE NEM GRAVA ARQUIVO NENHUM - SO CHAMA,  *
000270*  NA ORDEM DA TABELA, OS DOIS PROGRAMAS DO LOTE E DISPLAY NO *
000280*  CONSOLE A HORA DE INICIO, A HORA DE TERMINO E O NUMERO DE  *
000290*  PROGRAMAS EXECUTADOS COM SUCESSO - PARA CONFERENCIA DO     *
000300*  OPERADOR DO NUCLEO NO LOG DO JOB DA NOITE.                 *
000310*                                                             *
000320*  SE ALGUM PROGRAMA DA TABELA FALHAR NA CHAMADA (CALL COM    *
000330*  ON OVERFLOW, ISTO E, O MODULO NAO FOI ENCONTRADO NA        *
000340*  BIBLIOTECA DE CARGA), O LOTE PARA NESSE PONTO E NAO CHAMA  *
000350*  OS PROGRAMAS SEGUINTES DA TABELA - VER HISTORICO 2007.     *
000360***************************************************************
000370* HISTORICO DE ALTERACOES
000380* 1994-04-05 VJR  0005  CRIACAO DO CONDUTOR DO LOTE, A PARTIR
000390*                       DO MENU INICIO (SEM TELA, 2 PROGRAMAS)
000400* 1995-07-20 VJR  0012  INCLUIDO REGISTRO DE HORA DE INICIO E
000410*                       FIM DO LOTE NO CONSOLE (CHAMADO 1876)
000420* 1999-11-03 VJR  0026  AJUSTE Y2K - DATA DE LOTE AMPLIADA
000430*                       PARA ANO COM 4 DIGITOS
000440* 2007-05-22 RMS  0041  PARADA DO LOTE NA PRIMEIRA CHAMADA COM
000450*                       ERRO, EM VEZ DE SEGUIR PARA O PROXIMO
000460*                       PROGRAMA (CHAMADO 5104)
000470* 2026-08-10 LCS  0047  PERFORM 1100-CHAMAR-PROGRAMA PASSOU A
000480*                       USAR THRU 1100-CHAMAR-PROGRAMA-EXIT (O
000490*                       GO TO DO ON OVERFLOW RETORNAVA ANTES DE
000500*                       TESTAR O ERRO DE CHAMADA); REMOVIDO
000510*                       SPECIAL-NAMES SEM USO NESTE PROGRAMA
000520*                       (CHAMADO 5110)
000530* 2026-08-10 LCS  0048  RESTABELECIDO SPECIAL-NAMES (UPSI-0
000540*                       RESERVADA P/ USO FUTURO) - PARAGRAFO
000550*                       OBRIGATORIO NO PADRAO DO NUCLEO, MESMO
000560*                       SEM TESTE DE CHAVE NESTE PROGRAMA
000570*                       (CHAMADO 5115)
000580***************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     UPSI-0 ON STATUS IS RDO-M-UPSI0-LIGADA
000630            OFF STATUS IS RDO-M-UPSI0-DESLIGADA.
000640*-----------------------------------------------------------------
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670*
000680*    TABELA DE DESPACHO DOS PROGRAMAS DO LOTE, NA ORDEM DE
000690*    CHAMADA (MESMO HABITO DA TAB-PROG-DISP DO ANTIGO INICIO).
000700*    O NOME DO PROGRAMA VEM COM 8 POSICOES, COMPLETADO COM
000710*    BRANCOS A DIREITA, PORQUE E ASSIM QUE O CALL IDENTIFIER
000720*    DE VARIAVEL (RDO-M-PROG-SEL) ESPERA RECEBER O NOME DO
000730*    MODULO NA BIBLIOTECA DE CARGA.
000740 01  RDO-M-TAB-PROG-DISP.
000750     03  FILLER                  PIC X(08) VALUE "RDO001  ".
000760     03  FILLER                  PIC X(08) VALUE "RDO001R ".
000770*
000780*    REDEFINES DA TABELA ACIMA EM FORMA DE VETOR, PARA PODER
000790*    SER PERCORRIDA POR INDICE (RDO-M-IX-PROG) DENTRO DO LOTE.
000800*    SE UM DIA ENTRAR UM TERCEIRO PROGRAMA NO LOTE, BASTA
000810*    ACRESCENTAR UM FILLER NA TABELA ACIMA E TROCAR O "2" POR
000820*    "3" NOS DOIS PONTOS ONDE ELE APARECE NO PROCEDURE DIVISION.
000830 01  RDO-M-TAB-PROGR REDEFINES RDO-M-TAB-PROG-DISP.
000840     03  RDO-M-PROG  PIC X(08) OCCURS 2 TIMES
000850                     INDEXED BY RDO-M-IX-PROG.
000860*
000870*    DATA DE EXECUCAO DO LOTE - IMPRESSA NO CONSOLE NO INICIO
000880*    E NO FIM DO PROCESSAMENTO. NAO E GRAVADA EM ARQUIVO - SO
000890*    SERVE DE REFERENCIA PARA O OPERADOR QUE LE O LOG DO JOB.
000900 01  RDO-M-DATA-EXECUCAO.
000910     05  RDO-M-DT-ANO            PIC 9(04).
000920     05  RDO-M-DT-MES            PIC 9(02).
000930     05  RDO-M-DT-DIA            PIC 9(02).
000940 01  RDO-M-DATA-SISTEMA REDEFINES RDO-M-DATA-EXECUCAO.
000950     05  RDO-M-DT-AAAAMMDD       PIC 9(08).
000960*
000970*    HORA DE INICIO E FIM DO LOTE - SO PARA CONFERENCIA NO
000980*    CONSOLE, NAO GRAVADA EM NENHUM ARQUIVO DE SAIDA. O FILLER
000990*    DE 2 POSICOES ABSORVE OS CENTESIMOS DEVOLVIDOS PELO
001000*    ACCEPT ... FROM TIME, QUE O LOTE NAO PRECISA GUARDAR.
001010 01  RDO-M-HORA-EXECUCAO.
001020     05  RDO-M-HR-HORA           PIC 9(02).
001030     05  RDO-M-HR-MINUTO         PIC 9(02).
001040     05  RDO-M-HR-SEGUNDO        PIC 9(02).
001050     05  FILLER                  PIC 9(02).
001060 01  RDO-M-HORA-SISTEMA REDEFINES RDO-M-HORA-EXECUCAO.
001070     05  RDO-M-HR-HHMMSS         PIC 9(08).
001080*
001090*    CONTADOR DE PROGRAMAS JA DESPACHADOS COM SUCESSO E FLAG
001100*    DE ERRO DE CHAMADA - BINARIOS (COMP), POR SEREM USADOS
001110*    SO EM COMPARACAO E INCREMENTO, NUNCA IMPRESSOS.
001120 01  RDO-M-CONTROLE.
001130     05  RDO-M-CONT-PROG         PIC 9(02) COMP VALUE ZEROS.
001140     05  RDO-M-ERRO-CALL         PIC 9(01) COMP VALUE ZEROS.
001150         88  RDO-M-HOUVE-ERRO-CALL VALUE 1.
001160     05  FILLER                  PIC X(01).
001170*
001180*    AREA DE TRABALHO PARA O CALL DE VARIAVEL (NOME DO MODULO
001190*    A CHAMAR, COPIADO DA TABELA DE DESPACHO) E LINHA DE
001200*    MENSAGEM PARA O CONSOLE EM CASO DE ERRO DE CHAMADA.
001210 77  RDO-M-PROG-SEL              PIC X(08) VALUE SPACES.
001220 77  MENS                        PIC X(50) VALUE SPACES.
001230*-----------------------------------------------------------------
001240 PROCEDURE DIVISION.
001250*-----------------------------------------------------------------
001260*    PARAGRAFO PRINCIPAL DO CONDUTOR - SO ENCADEIA OS TRES
001270*    PASSOS DO LOTE (INICIALIZA, DESPACHA A TABELA, ENCERRA) E
001280*    DEVOLVE O CONTROLE AO JCL/SCHEDULER VIA STOP RUN.
001290 0000-INICIO.
001300     PERFORM 0100-INICIALIZAR-LOTE.
001310     PERFORM 1000-DESPACHAR-LOTE THRU 1000-DESPACHAR-LOTE-EXIT.
001320     PERFORM 9000-ENCERRAR.
001330     STOP RUN.
001340*
001350*    CAPTURA DATA E HORA DO SISTEMA OPERACIONAL PARA O
001360*    CABECALHO DE LOG DO CONSOLE E POSICIONA O INDICE DA
001370*    TABELA DE DESPACHO NO PRIMEIRO PROGRAMA DA LISTA.
001380 0100-INICIALIZAR-LOTE.
001390     ACCEPT RDO-M-DT-AAAAMMDD FROM DATE YYYYMMDD.
001400     ACCEPT RDO-M-HR-HHMMSS   FROM TIME.
001410     DISPLAY "RDOMAIN - INICIO DO LOTE DE EXTRACAO DE RDO".
001420     DISPLAY "RDOMAIN - DATA...: " RDO-M-DT-DIA "/"
001430         RDO-M-DT-MES "/" RDO-M-DT-ANO.
001440     DISPLAY "RDOMAIN - HORA...: " RDO-M-HR-HORA ":"
001450         RDO-M-HR-MINUTO ":" RDO-M-HR-SEGUNDO.
001460     SET RDO-M-IX-PROG TO 1.
001470*
001480*    PERCORRE A TABELA DE DESPACHO DO PRIMEIRO AO ULTIMO
001490*    PROGRAMA, CHAMANDO CADA UM NA ORDEM. A CADA CHAMADA COM
001500*    SUCESSO, SOMA 1 NO CONTADOR E AVANCA O INDICE; SE A
001510*    CHAMADA FALHAR (ON OVERFLOW EM 1100), SAI IMEDIATAMENTE
001520*    SEM TENTAR OS PROGRAMAS SEGUINTES DA TABELA.
001530 1000-DESPACHAR-LOTE.
001540     IF RDO-M-IX-PROG > 2
001550         GO TO 1000-DESPACHAR-LOTE-EXIT.
001560     MOVE RDO-M-PROG(RDO-M-IX-PROG) TO RDO-M-PROG-SEL.
001570     PERFORM 1100-CHAMAR-PROGRAMA THRU
001580             1100-CHAMAR-PROGRAMA-EXIT.
001590     IF RDO-M-HOUVE-ERRO-CALL
001600         GO TO 1000-DESPACHAR-LOTE-EXIT.
001610     ADD 1 TO RDO-M-CONT-PROG.
001620     SET RDO-M-IX-PROG UP BY 1.
001630     GO TO 1000-DESPACHAR-LOTE.
001640 1000-DESPACHAR-LOTE-EXIT.
001650     EXIT.
001660*
001670*    CHAMA O PROGRAMA CUJO NOME ESTA EM RDO-M-PROG-SEL. O
001680*    CANCEL LOGO APOS O CALL LIBERA A AREA DE WORKING-STORAGE
001690*    DO PROGRAMA CHAMADO, PARA QUE ELE VOLTE A SER INICIALIZADO
001700*    DO ZERO (VALUES DOS SEUS DADOS) NA PROXIMA CHAMADA - NAO
001710*    SE APLICA NESTE LOTE, POIS CADA PROGRAMA SO E CHAMADO UMA
001720*    VEZ, MAS E O HABITO DO NUCLEO PARA TODO CALL DE VARIAVEL.
001730 1100-CHAMAR-PROGRAMA.
001740     DISPLAY "RDOMAIN - CHAMANDO PROGRAMA: " RDO-M-PROG-SEL.
001750     CALL RDO-M-PROG-SEL
001760         ON OVERFLOW
001770             MOVE "* ERRO NA ABERTURA DO PROGRAMA *" TO MENS
001780             DISPLAY MENS
001790             MOVE 1 TO RDO-M-ERRO-CALL
001800             GO TO 1100-CHAMAR-PROGRAMA-EXIT.
001810     CANCEL RDO-M-PROG-SEL.
001820 1100-CHAMAR-PROGRAMA-EXIT.
001830     EXIT.
001840*
001850*    REGISTRA NO CONSOLE A HORA DE TERMINO E O TOTAL DE
001860*    PROGRAMAS EXECUTADOS COM SUCESSO, E ENCERRA A MENSAGEM
001870*    FINAL CONFORME O LOTE TENHA TERMINADO LIMPO OU COM ERRO
001880*    DE CHAMADA DE ALGUM PROGRAMA DA TABELA DE DESPACHO.
001890 9000-ENCERRAR.
001900     ACCEPT RDO-M-HR-HHMMSS FROM TIME.
001910     DISPLAY "RDOMAIN - HORA DE TERMINO: " RDO-M-HR-HORA ":"
001920         RDO-M-HR-MINUTO ":" RDO-M-HR-SEGUNDO.
001930     DISPLAY "RDOMAIN - PROGRAMAS EXECUTADOS COM SUCESSO: "
001940         RDO-M-CONT-PROG.
001950     IF RDO-M-HOUVE-ERRO-CALL
001960         DISPLAY "RDOMAIN - LOTE ENCERRADO COM ERRO DE CHAMADA"
001970     ELSE
001980         DISPLAY "RDOMAIN - FIM DO LOTE DE EXTRACAO DE RDO".
