000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.               RDO001.
000120 AUTHOR.                   VITOR JOSE PAZ RODRIGUES.
000130 INSTALLATION.             FATEC ZONA LESTE - NUCLEO DE OBRAS.
000140 DATE-WRITTEN.             08/02/1994.
000150 DATE-COMPILED.
000160 SECURITY.                 USO INTERNO - NUCLEO DE OBRAS.
000170********************************************************
000180*         EXTRACAO DO BLOCO DE MAO DE OBRA - RDO        *
000190*            DATA CRIACAO : 08/02/1994                 *
000200********************************************************
000210*----------------------------------------------------------------
000220* ESTE PROGRAMA LE O LOTE DE RDOS (RELATORIOS DIARIOS DE OBRA)
000230* JA REDUZIDOS A TEXTO PLANO EM CADTXT, UM DOCUMENTO APOS O
000240* OUTRO SEPARADOS POR LINHA "@@DOC nome", RECORTA O BLOCO DE
000250* "RECURSOS EM OPERACAO MAO DE OBRA" DE CADA DOCUMENTO, DECODIFICA
000260* AS LINHAS DE EFETIVO POR FUNCAO E GRAVA UM REGISTRO DE DETALHE
000270* (CADDET) POR FUNCAO ENCONTRADA. DOCUMENTO SEM BLOCO VALIDO, OU
000280* COM ERRO DE LEITURA, GERA UM REGISTRO DE INCONSISTENCIA
000290* (CADINC) E O LOTE SEGUE PARA O PROXIMO DOCUMENTO.
000300*----------------------------------------------------------------
000310* HISTORICO DE ALTERACOES
000320* 08/02/1994 VJR  0001  CRIACAO DO PROGRAMA - EXTRACAO DO BLOCO
000330*                       DE MAO DE OBRA A PARTIR DO TEXTO DO RDO
000340* 22/03/1994 VJR  0004  INCLUIDA A 3A VARIANTE DO MARCADOR DE
000350*                       INICIO ("RECURSOS DE OPERACAO...")
000360*                       RELATADA PELA OBRA DO RIO PARDO
000370* 14/07/1995 VJR  0011  CORRIGIDO BACKTRACK DE CLASSIFICACAO
000380*                       QUE PARAVA NA PRIMEIRA LINHA EM BRANCO
000390* 09/01/1996 VJR  0015  LIMITE DE 7 CONTAGENS POR REGISTRO,
000400*                       COM PREENCHIMENTO DE ZERO QUANDO SO HA
000410*                       6 NA SEQUENCIA NUMERICA
000420* 03/11/1999 VJR  0026  AJUSTE Y2K - CAMPO DE DATA DE EXECUCAO
000430*                       AMPLIADO PARA ANO COM 4 DIGITOS
000440* 17/06/2003 RMS  0038  GRAVACAO DE CONTAGEM DE REGISTROS POR
000450*                       ARQUIVO DE SAIDA AO FINAL DO LOTE
000460* 22/05/2007 RMS  0041  LIMITE DE LINHAS POR DOCUMENTO ELEVADO
000470*                       DE 300 PARA 500 (CHAMADO 5102)
000480* 10/08/2026 LCS  0047  CORRIGIDOS PERFORM SEM THRU QUE RETORNAVAM
000490*                       ANTES DO FIM REAL DA ROTINA (O LOTE NUNCA
000500*                       PROCESSAVA DOCUMENTO NENHUM); REMOVIDO
000510*                       SPECIAL-NAMES SEM USO (CHAMADO 5110)
000520* 10/08/2026 LCS  0048  ERRO DE LEITURA EM CADTXT NAO MARCA MAIS
000530*                       FIM DE LOTE - RESSINCRONIZA NO PROXIMO
000540*                       MARCADOR "@@DOC" E SEGUE O LOTE; FALHA NA
000550*                       ABERTURA DE QUALQUER ARQUIVO PASSOU A
000560*                       ENCERRAR O LOTE (9900-ABORTAR) EM VEZ DE
000570*                       SEGUIR COM ARQUIVO FECHADO; RESTABELECIDO
000580*                       SPECIAL-NAMES (UPSI-0 RESERVADA P/ USO
000590*                       FUTURO) (CHAMADO 5115)
000600* 10/08/2026 LCS  0049  4100-APARAR-LINHA SO TIRAVA ESPACO FINAL;
000610*                       PASSOU A TIRAR TAMBEM O ESPACO INICIAL,
000620*                       POIS AS COLUNAS NUMERICAS DO RDO VEM
000630*                       ALINHADAS A DIREITA NO TEXTO E O TESTE
000640*                       DE LINHA NUMERICA EM 1600 NAO FECHAVA SEM
000650*                       ISSO; 5210-BACKTRACK-CLASSIF PASSOU A
000660*                       APARAR A LINHA DA FRENTE DE OBRA ANTES DE
000670*                       GRAVAR EM RDO-S-FRENTE (CHAMADO 5118)
000680*----------------------------------------------------------------
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     UPSI-0 ON STATUS IS RDO-UPSI0-LIGADA
000730            OFF STATUS IS RDO-UPSI0-DESLIGADA.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT CADTXT ASSIGN TO DISK
000770              ORGANIZATION IS LINE SEQUENTIAL
000780              ACCESS MODE  IS SEQUENTIAL
000790              FILE STATUS  IS ST-TXT.
000800     SELECT CADDET ASSIGN TO DISK
000810              ORGANIZATION IS LINE SEQUENTIAL
000820              ACCESS MODE  IS SEQUENTIAL
000830              FILE STATUS  IS ST-DET.
000840     SELECT CADINC ASSIGN TO DISK
000850              ORGANIZATION IS LINE SEQUENTIAL
000860              ACCESS MODE  IS SEQUENTIAL
000870              FILE STATUS  IS ST-INC.
000880*
000890*-----------------------------------------------------------------
000900 DATA DIVISION.
000910 FILE SECTION.
000920*
000930*    ARQUIVO DE ENTRADA - O LOTE DE RDOS JA REDUZIDO A TEXTO
000940*    PLANO, UM DOCUMENTO APOS O OUTRO, SEPARADOS PELA LINHA
000950*    "@@DOC NOME". O LAYOUT RDOENT E UMA LINHA CRUA DE 80
000960*    POSICOES - A ESTRUTURA DO DOCUMENTO E TODA EM TEXTO, NAO
000970*    EM CAMPOS FIXOS.
000980 FD  CADTXT
000990     LABEL RECORD IS STANDARD
001000     VALUE OF FILE-ID IS "CADTXT.DOC".
001010     COPY RDOENT.
001020*
001030*    ARQUIVO DE SAIDA COM UM REGISTRO POR FUNCAO ENCONTRADA NO
001040*    BLOCO DE MAO DE OBRA DE CADA DOCUMENTO - LAYOUT RDODET,
001050*    LIDO DEPOIS PELO RDO001R PARA O RELATORIO COLUNADO.
001060 FD  CADDET
001070     LABEL RECORD IS STANDARD
001080     VALUE OF FILE-ID IS "CADDET.DOC".
001090     COPY RDODET.
001100*
001110*    ARQUIVO DE SAIDA COM UM REGISTRO POR DOCUMENTO QUE NAO
001120*    TEVE BLOCO DE MAO DE OBRA RECONHECIDO OU DEU ERRO DE
001130*    LEITURA - LAYOUT RDOINC, PARA CONFERENCIA MANUAL DEPOIS.
001140 FD  CADINC
001150     LABEL RECORD IS STANDARD
001160     VALUE OF FILE-ID IS "CADINC.DOC".
001170     COPY RDOINC.
001180*-----------------------------------------------------------------
001190 WORKING-STORAGE SECTION.
001200*    STATUS DE ARQUIVO (UM POR SELECT) E LINHA DE MENSAGEM DE
001210*    ERRO EXIBIDA NO CONSOLE QUANDO ALGO FALHA.
001220 77  ST-TXT                      PIC X(02) VALUE "00".
001230 77  ST-DET                      PIC X(02) VALUE "00".
001240 77  ST-INC                      PIC X(02) VALUE "00".
001250 77  MENS                        PIC X(60) VALUE SPACES.
001260*
001270*    A COPY RDOTAB TRAZ A TABELA DE LINHAS DO DOCUMENTO
001280*    (RDO-LINHA), A TABELA NORMALIZADA (RDO-NORM), A TABELA
001290*    FILTRADA (RDO-FILTRO) E A TABELA DE SAIDA (RDO-S-FRENTE/
001300*    RDO-S-FUNCAO/RDO-S-CONTAGEM), TODAS COM A MESMA
001310*    OCCURS DE 500 LINHAS (CHAMADO 5102).
001320     COPY RDOTAB.
001330*
001340*    CONTADORES GERAIS DO LOTE - IMPRESSOS NO CONSOLE PELO
001350*    9000-ENCERRAR AO FINAL DO PROCESSAMENTO.
001360 01  RDO-CONTADORES.
001370*        DOCUMENTOS LIDOS DE CADTXT (COM OU SEM BLOCO VALIDO).
001380     05  RDO-CONT-DOCS           PIC 9(05) VALUE ZEROS COMP.
001390*        REGISTROS DE DETALHE GRAVADOS EM CADDET.
001400     05  RDO-CONT-DET            PIC 9(07) VALUE ZEROS COMP.
001410*        REGISTROS DE INCONSISTENCIA GRAVADOS EM CADINC.
001420     05  RDO-CONT-INC            PIC 9(05) VALUE ZEROS COMP.
001430*
001440*    SUBSCRITOS E CONTADORES DE TRABALHO (TODOS COMP PELA
001450*    NORMA DO NUCLEO PARA CAMPOS DE CONTROLE DE PROGRAMA).
001460 01  RDO-INDICES.
001470*        SUBSCRITOS GERAIS DE VARREDURA DE TABELA.
001480     05  RDO-I                   PIC 9(03) VALUE ZEROS COMP.
001490     05  RDO-J                   PIC 9(03) VALUE ZEROS COMP.
001500     05  RDO-K                   PIC 9(03) VALUE ZEROS COMP.
001510*        QUANTIDADE DE LINHAS EM CADA TABELA DE TRABALHO, NA
001520*        ORDEM DO PIPELINE: LINHAS BRUTAS, NORMALIZADAS,
001530*        FILTRADAS E REGISTROS DE SAIDA MONTADOS.
001540     05  RDO-QT-LINHAS           PIC 9(03) VALUE ZEROS COMP.
001550     05  RDO-QT-NORM             PIC 9(03) VALUE ZEROS COMP.
001560     05  RDO-QT-FILTRO           PIC 9(03) VALUE ZEROS COMP.
001570     05  RDO-QT-SAIDA            PIC 9(03) VALUE ZEROS COMP.
001580*        INDICES DE INICIO/FIM DO BLOCO DE MAO DE OBRA DENTRO
001590*        DA TABELA NORMALIZADA, E DA SEQUENCIA NUMERICA
001600*        CORRENTE DENTRO DO BLOCO FILTRADO.
001610     05  RDO-IDX-INICIO          PIC 9(03) VALUE ZEROS COMP.
001620     05  RDO-IDX-FIM             PIC 9(03) VALUE ZEROS COMP.
001630     05  RDO-IDX-RUN-INI         PIC 9(03) VALUE ZEROS COMP.
001640     05  RDO-IDX-RUN-FIM         PIC 9(03) VALUE ZEROS COMP.
001650     05  RDO-QT-RUN              PIC 9(03) VALUE ZEROS COMP.
001660*        TAMANHO UTIL DE LINHA E POSICOES DE TRABALHO USADAS
001670*        PELAS ROTINAS DE APARAMENTO E CONVERSAO NUMERICA.
001680     05  RDO-TAM-LINHA           PIC 9(02) VALUE ZEROS COMP.
001690     05  RDO-TAM-ACUM            PIC 9(02) VALUE ZEROS COMP.
001700     05  RDO-POS                 PIC 9(02) VALUE ZEROS COMP.
001710     05  RDO-INI                 PIC 9(02) VALUE ZEROS COMP.
001720*        CONTADOR DE ACERTO DE COMPARACAO (RUIDO/MARCADOR) -
001730*        ZERO SIGNIFICA "NAO ACHOU".
001740     05  RDO-ACHOU               PIC 9(03) VALUE ZEROS COMP.
001750*
001760*    INDICADORES DA PASSADA CORRENTE - TODOS "S"/"N" PELO
001770*    HABITO DA CASA PARA CHAVES DE CONDICAO (88-LEVEL).
001780 01  RDO-FLAGS.
001790*        LIGA QUANDO 3000-RECORTAR-BLOCO ENCONTRA O BLOCO DE
001800*        MAO DE OBRA NO DOCUMENTO CORRENTE.
001810     05  RDO-BLOCO-ACHADO        PIC X(01) VALUE "N".
001820         88  RDO-HA-BLOCO        VALUE "S".
001830*        LIGA QUANDO NAO HA MAIS NENHUM "@@DOC" NO ARQUIVO -
001840*        SO ENTAO O LACO PRINCIPAL (1001) ENCERRA O LOTE.
001850     05  RDO-FIM-TXT             PIC X(01) VALUE "N".
001860         88  RDO-CHEGOU-FIM-TXT  VALUE "S".
001870*        LIGA QUANDO A LEITURA DO DOCUMENTO CORRENTE FALHOU
001880*        (ERRO DE I/O EM CADTXT) - GERA INCONSISTENCIA SEM
001890*        PARAR O LOTE (CHAMADO 5115).
001900     05  RDO-ERRO-DOC            PIC X(01) VALUE "N".
001910         88  RDO-HOUVE-ERRO-DOC  VALUE "S".
001920*        LIGA QUANDO 5210-BACKTRACK-CLASSIF ENCONTRA UMA LINHA
001930*        DE CLASSIFICACAO (DIRETO/INDIRETO) ANTES DA SEQUENCIA.
001940     05  RDO-CLASSIF-ACHADA      PIC X(01) VALUE "N".
001950         88  RDO-HA-CLASSIF      VALUE "S".
001960*
001970*    NOME DO DOCUMENTO CORRENTE (EM PROCESSAMENTO) E DO PROXIMO
001980*    DOCUMENTO (CUJA LINHA SEPARADORA JA FOI LIDA ADIANTE).
001990 01  RDO-DOC-CORRENTE            PIC X(40) VALUE SPACES.
002000 01  RDO-DOC-PROXIMO             PIC X(40) VALUE SPACES.
002010*    AREAS DE TRABALHO DE LINHA - UMA LINHA POR VEZ, REUSADAS
002020*    POR VARIAS ROTINAS (APARAMENTO, NORMALIZACAO, MONTAGEM DE
002030*    FUNCAO E COMPARACAO DE RUIDO).
002040 01  RDO-LINHA-WORK              PIC X(80) VALUE SPACES.
002050 01  RDO-LINHA-APARADA           PIC X(80) VALUE SPACES.
002060 01  RDO-LINHA-MAIUS             PIC X(80) VALUE SPACES.
002070 01  RDO-FUNCAO-MONTADA          PIC X(80) VALUE SPACES.
002080 01  RDO-COMP20                  PIC X(20) VALUE SPACES.
002090*
002100*    DATA DE EXECUCAO DO LOTE, SO PARA RODAPE DE CONTROLE -
002110*    RECEBIDA DO SISTEMA OPERACIONAL NO 0100-ABRIR-ARQUIVOS.
002120 01  RDO-DATA-EXECUCAO.
002130     05  RDO-DT-ANO              PIC 9(04).
002140     05  RDO-DT-MES              PIC 9(02).
002150     05  RDO-DT-DIA              PIC 9(02).
002160 01  RDO-DATA-SISTEMA REDEFINES RDO-DATA-EXECUCAO.
002170     05  RDO-DT-AAAAMMDD         PIC 9(08).
002180*
002190*    PALAVRAS DE RUIDO DESCARTADAS AO FILTRAR O BLOCO - TEXTO
002200*    EXATO, SENSIVEL A ACENTO E CAIXA, CONFORME LAYOUT DO RDO.
002210 01  RDO-TAB-RUIDO.
002220     05  FILLER PIC X(20) VALUE "Frente de Obra      ".
002230     05  FILLER PIC X(20) VALUE "Classificação       ".
002240     05  FILLER PIC X(20) VALUE "Função              ".
002250     05  FILLER PIC X(20) VALUE "Manhã               ".
002260     05  FILLER PIC X(20) VALUE "Tarde               ".
002270     05  FILLER PIC X(20) VALUE "Noite               ".
002280     05  FILLER PIC X(20) VALUE "Em Operação         ".
002290     05  FILLER PIC X(20) VALUE "Fiscalizado         ".
002300     05  FILLER PIC X(20) VALUE "Geral               ".
002310     05  FILLER PIC X(20) VALUE "Contratado          ".
002320 01  RDO-TAB-RUIDO-R REDEFINES RDO-TAB-RUIDO.
002330     05  RDO-RUIDO OCCURS 10 TIMES PIC X(20).
002340*
002350***************************************************************
002360 PROCEDURE DIVISION.
002370***************************************************************
002380*    PARAGRAFO PRINCIPAL DO PROGRAMA - ABRE OS TRES ARQUIVOS,
002390*    PROCESSA O LOTE INTEIRO DE DOCUMENTOS E ENCERRA COM O
002400*    RESUMO DE CONTADORES NO CONSOLE. FLUXO LINEAR, SEM
002410*    DESVIO, NO MESMO HABITO DO 0000-INICIO DE TODO PROGRAMA
002420*    DO NUCLEO.
002430 0000-INICIO.
002440     PERFORM 0100-ABRIR-ARQUIVOS THRU 0190-ABRIR-ARQUIVOS-FIM
002450     PERFORM 1000-PROCESSAR-LOTE THRU 1090-PROCESSAR-LOTE-FIM
002460     PERFORM 9000-ENCERRAR
002470     STOP RUN.
002480*
002490*-----------------------------------------------------------------
002500*    ABRE CADTXT PARA LEITURA E CADDET/CADINC PARA GRAVACAO,
002510*    NESSA ORDEM. SE QUALQUER UM FALHAR, OS ARQUIVOS JA
002520*    ABERTOS SAO FECHADOS E O LOTE E ABORTADO (9900) - NAO HA
002530*    COMO GRAVAR SAIDA PARCIAL COM ENTRADA INDISPONIVEL, NEM
002540*    PROCESSAR ENTRADA SEM TER ONDE GRAVAR O RESULTADO
002550*    (CHAMADO 5115). A DATA DO SISTEMA E CAPTURADA POR ULTIMO,
002560*    SO PARA FICAR DISPONIVEL NO RESUMO DE 9000-ENCERRAR.
002570 0100-ABRIR-ARQUIVOS.
002580     OPEN INPUT CADTXT
002590     IF ST-TXT NOT = "00"
002600         MOVE "ERRO NA ABERTURA DO ARQUIVO CADTXT" TO MENS
002610         DISPLAY MENS
002620         GO TO 9900-ABORTAR.
002630     OPEN OUTPUT CADDET
002640     IF ST-DET NOT = "00"
002650         MOVE "ERRO NA ABERTURA DO ARQUIVO CADDET" TO MENS
002660         DISPLAY MENS
002670         CLOSE CADTXT
002680         GO TO 9900-ABORTAR.
002690     OPEN OUTPUT CADINC
002700     IF ST-INC NOT = "00"
002710         MOVE "ERRO NA ABERTURA DO ARQUIVO CADINC" TO MENS
002720         DISPLAY MENS
002730         CLOSE CADTXT CADDET
002740         GO TO 9900-ABORTAR.
002750     ACCEPT RDO-DT-AAAAMMDD FROM DATE YYYYMMDD.
002760 0190-ABRIR-ARQUIVOS-FIM.
002770     EXIT.
002780*
002790*-----------------------------------------------------------------
002800*    LACO PRINCIPAL DO LOTE - UM DOCUMENTO POR VOLTA, ATE O
002810*    FIM DE CADTXT.
002820 1000-PROCESSAR-LOTE.
002830     MOVE "N" TO RDO-FIM-TXT
002840     PERFORM 1010-ACHAR-PROXIMO-DOC THRU
002850             1010-ACHAR-PROXIMO-DOC-FIM
002860*        O NOME DO PROXIMO DOCUMENTO JA FOI LIDO ACIMA (OU
002870*        PELA VOLTA ANTERIOR DESTE LACO, VIA 2000) - POR ISSO
002880*        O TESTE DE FIM DE LOTE VEM ANTES DE PROCESSAR, NUNCA
002890*        DEPOIS.
002900 1001-PROCESSAR-LOTE-LOOP.
002910     IF RDO-CHEGOU-FIM-TXT
002920         GO TO 1090-PROCESSAR-LOTE-FIM.
002930     MOVE RDO-DOC-PROXIMO TO RDO-DOC-CORRENTE
002940     PERFORM 2000-LER-DOCUMENTO THRU 2090-LER-DOCUMENTO-FIM
002950     ADD 1 TO RDO-CONT-DOCS
002960*        ERRO DE LEITURA GERA UMA INCONSISTENCIA E PULA DIRETO
002970*        PARA A PROXIMA VOLTA - O LOTE NUNCA PARA POR CAUSA DE
002980*        UM UNICO DOCUMENTO RUIM (CHAMADO 5115).
002990     IF RDO-HOUVE-ERRO-DOC
003000         PERFORM 6500-GRAVAR-ERRO
003010     ELSE
003020         PERFORM 3000-RECORTAR-BLOCO THRU
003030                 3090-RECORTAR-BLOCO-FIM
003040         IF RDO-HA-BLOCO
003050             PERFORM 4000-FILTRAR-RUIDO THRU
003060                     4090-FILTRAR-RUIDO-FIM
003070             PERFORM 5000-VARRER-BLOCO THRU
003080                     5090-VARRER-BLOCO-FIM
003090         ELSE
003100*                SEM BLOCO DE MAO DE OBRA, NAO HA O QUE
003110*                GRAVAR EM CADDET - 6000 GRAVA SO A
003120*                INCONSISTENCIA DO DOCUMENTO.
003130             MOVE ZEROS TO RDO-QT-SAIDA
003140         END-IF
003150         PERFORM 6000-GRAVAR-SAIDA
003160     END-IF
003170     GO TO 1001-PROCESSAR-LOTE-LOOP.
003180 1090-PROCESSAR-LOTE-FIM.
003190     EXIT.
003200*
003210*-----------------------------------------------------------------
003220*    LEITURA DE ADIANTAMENTO (PRIMING READ) - AVANCA ATE A
003230*    PRIMEIRA LINHA "@@DOC nome" DO LOTE E GUARDA O NOME EM
003240*    RDO-DOC-PROXIMO. SE NAO HOUVER NENHUMA, MARCA FIM DE LOTE.
003250 1010-ACHAR-PROXIMO-DOC.
003260     READ CADTXT
003270        AT END
003280           MOVE "S" TO RDO-FIM-TXT
003290           GO TO 1010-ACHAR-PROXIMO-DOC-FIM
003300     END-READ
003310     IF ST-TXT NOT = "00"
003320         MOVE "S" TO RDO-FIM-TXT
003330         GO TO 1010-ACHAR-PROXIMO-DOC-FIM.
003340     IF RDO-SEP-E-MARCADOR
003350         MOVE RDO-SEP-NOME-DOC TO RDO-DOC-PROXIMO
003360     ELSE
003370         GO TO 1010-ACHAR-PROXIMO-DOC.
003380 1010-ACHAR-PROXIMO-DOC-FIM.
003390     EXIT.
003400*
003410*-----------------------------------------------------------------
003420*    LE AS LINHAS DO DOCUMENTO CORRENTE (ATE A PROXIMA LINHA
003430*    "@@DOC" OU ATE O FIM DE CADTXT) PARA A TABELA RDO-LINHA.
003440*    AO ENCONTRAR A LINHA SEPARADORA SEGUINTE, GUARDA O NOME DO
003450*    PROXIMO DOCUMENTO EM RDO-DOC-PROXIMO PARA A VOLTA SEGUINTE
003460*    DO LACO PRINCIPAL - RDO-DOC-CORRENTE NAO E TOCADO AQUI.
003470 2000-LER-DOCUMENTO.
003480     MOVE ZEROS TO RDO-QT-LINHAS
003490     MOVE "N" TO RDO-ERRO-DOC
003500 2010-LER-DOCUMENTO-LOOP.
003510     READ CADTXT
003520        AT END
003530           MOVE "S" TO RDO-FIM-TXT
003540           GO TO 2090-LER-DOCUMENTO-FIM
003550     END-READ
003560     IF ST-TXT NOT = "00"
003570         MOVE "ERRO NA LEITURA DO ARQUIVO CADTXT" TO MENS
003580         MOVE "S" TO RDO-ERRO-DOC
003590         PERFORM 1010-ACHAR-PROXIMO-DOC THRU
003600                 1010-ACHAR-PROXIMO-DOC-FIM
003610         GO TO 2090-LER-DOCUMENTO-FIM.
003620     IF RDO-SEP-E-MARCADOR
003630         MOVE RDO-SEP-NOME-DOC TO RDO-DOC-PROXIMO
003640         GO TO 2090-LER-DOCUMENTO-FIM.
003650     IF RDO-QT-LINHAS < RDO-MAX-LINHAS
003660         ADD 1 TO RDO-QT-LINHAS
003670         MOVE RDO-LINHA-TEXTO TO RDO-LINHA(RDO-QT-LINHAS).
003680     GO TO 2010-LER-DOCUMENTO-LOOP.
003690 2090-LER-DOCUMENTO-FIM.
003700     EXIT.
003710*
003720***************************************************************
003730*    RECORTE DO BLOCO DE MAO DE OBRA (_recorta_bloco)          *
003740***************************************************************
003750 3000-RECORTAR-BLOCO.
003760     MOVE "N" TO RDO-BLOCO-ACHADO
003770     MOVE ZEROS TO RDO-IDX-INICIO RDO-IDX-FIM
003780     IF RDO-QT-LINHAS = ZEROS
003790         GO TO 3090-RECORTAR-BLOCO-FIM.
003800     MOVE RDO-QT-LINHAS TO RDO-QT-NORM
003810     PERFORM 3105-NORMALIZAR-TABELA VARYING RDO-I FROM 1 BY 1
003820             UNTIL RDO-I > RDO-QT-LINHAS
003830     PERFORM 3010-BUSCAR-INICIO THRU 3019-BUSCAR-INICIO-FIM
003840     IF RDO-IDX-INICIO = ZEROS
003850         GO TO 3090-RECORTAR-BLOCO-FIM.
003860     PERFORM 3020-BUSCAR-FIM THRU 3029-BUSCAR-FIM-FIM
003870     IF RDO-IDX-FIM = ZEROS
003880         MOVE ZEROS TO RDO-IDX-INICIO
003890         GO TO 3090-RECORTAR-BLOCO-FIM.
003900     MOVE "S" TO RDO-BLOCO-ACHADO.
003910 3090-RECORTAR-BLOCO-FIM.
003920     EXIT.
003930*
003940*-----------------------------------------------------------------
003950*    COPIA A LINHA BRUTA PARA A TABELA NORMALIZADA E A NORMALIZA,
003960*    UMA POSICAO POR CHAMADA (PERFORM ... VARYING DESTA ROTINA).
003970 3105-NORMALIZAR-TABELA.
003980     MOVE RDO-LINHA(RDO-I) TO RDO-NORM(RDO-I)
003990     PERFORM 3100-NORMALIZAR-LINHA.
004000 3190-NORMALIZAR-TABELA-FIM.
004010     EXIT.
004020*
004030*-----------------------------------------------------------------
004040*    NORMALIZADOR DE TEXTO (_norm) - REMOVE ACENTUACAO COMUM EM
004050*    PORTUGUES E CONVERTE PARA MAIUSCULA, SOMENTE PARA FINS DE
004060*    COMPARACAO DE MARCADOR. O TEXTO ORIGINAL (RDO-LINHA) NAO E
004070*    ALTERADO - A SAIDA CONTINUA COM O TEXTO ORIGINAL.
004080 3100-NORMALIZAR-LINHA.
004090     INSPECT RDO-NORM(RDO-I) CONVERTING
004100         "abcdefghijklmnopqrstuvwxyz"
004110      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004120     INSPECT RDO-NORM(RDO-I) CONVERTING
004130         "áàâãäéêèíîóôõúûüç"
004140      TO "AAAAAEEEIIOOOUUUC"
004150     INSPECT RDO-NORM(RDO-I) CONVERTING
004160         "ÁÀÂÃÄÉÊÈÍÎÓÔÕÚÛÜÇ"
004170      TO "AAAAAEEEIIOOOUUUC".
004180 3190-NORMALIZAR-LINHA-FIM.
004190     EXIT.
004200*
004210*-----------------------------------------------------------------
004220*    PROCURA A PRIMEIRA OCORRENCIA DE QUALQUER MARCADOR DE
004230*    INICIO, NA ORDEM DO LAYOUT DO RDO.
004240 3010-BUSCAR-INICIO.
004250     MOVE 1 TO RDO-I
004260 3011-BUSCAR-INICIO-LOOP.
004270     IF RDO-I > RDO-QT-NORM
004280         GO TO 3019-BUSCAR-INICIO-FIM.
004290     IF RDO-IDX-INICIO NOT = ZEROS
004300         GO TO 3019-BUSCAR-INICIO-FIM.
004310     MOVE ZEROS TO RDO-ACHOU
004320     INSPECT RDO-NORM(RDO-I) TALLYING RDO-ACHOU
004330         FOR ALL "RECURSOS EM OPERACAO MAO DE OBRA"
004340     IF RDO-ACHOU = ZEROS
004350         INSPECT RDO-NORM(RDO-I) TALLYING RDO-ACHOU
004360             FOR ALL "RECURSOS EM OPERACAO - MAO DE OBRA"
004370     END-IF
004380     IF RDO-ACHOU = ZEROS
004390         INSPECT RDO-NORM(RDO-I) TALLYING RDO-ACHOU
004400             FOR ALL "RECURSOS DE OPERACAO MAO DE OBRA"
004410     END-IF
004420     IF RDO-ACHOU NOT = ZEROS
004430         MOVE RDO-I TO RDO-IDX-INICIO
004440     END-IF
004450     ADD 1 TO RDO-I
004460     GO TO 3011-BUSCAR-INICIO-LOOP.
004470 3019-BUSCAR-INICIO-FIM.
004480     EXIT.
004490*
004500*-----------------------------------------------------------------
004510*    A PARTIR DA LINHA SEGUINTE AO INICIO, PROCURA O PRIMEIRO
004520*    MARCADOR DE FIM.
004530 3020-BUSCAR-FIM.
004540     COMPUTE RDO-I = RDO-IDX-INICIO + 1
004550 3021-BUSCAR-FIM-LOOP.
004560     IF RDO-I > RDO-QT-NORM
004570         GO TO 3029-BUSCAR-FIM-FIM.
004580     IF RDO-IDX-FIM NOT = ZEROS
004590         GO TO 3029-BUSCAR-FIM-FIM.
004600     MOVE ZEROS TO RDO-ACHOU
004610     INSPECT RDO-NORM(RDO-I) TALLYING RDO-ACHOU
004620         FOR ALL "RECURSOS EM OPERACAO EQUIPAMENTO"
004630     IF RDO-ACHOU = ZEROS
004640         INSPECT RDO-NORM(RDO-I) TALLYING RDO-ACHOU
004650             FOR ALL "RECURSOS EM OPERACAO - EQUIPAMENTO"
004660     END-IF
004670     IF RDO-ACHOU = ZEROS
004680         INSPECT RDO-NORM(RDO-I) TALLYING RDO-ACHOU
004690             FOR ALL "RECURSOS DE OPERACAO EQUIPAMENTO"
004700     END-IF
004710     IF RDO-ACHOU NOT = ZEROS
004720         MOVE RDO-I TO RDO-IDX-FIM
004730     END-IF
004740     ADD 1 TO RDO-I
004750     GO TO 3021-BUSCAR-FIM-LOOP.
004760 3029-BUSCAR-FIM-FIM.
004770     EXIT.
004780*
004790***************************************************************
004800*    FILTRO DE RUIDO DO BLOCO (parte do _parse_bloco)          *
004810***************************************************************
004820 4000-FILTRAR-RUIDO.
004830     MOVE ZEROS TO RDO-QT-FILTRO
004840     COMPUTE RDO-I = RDO-IDX-INICIO + 1
004850 4010-FILTRAR-RUIDO-LOOP.
004860     IF RDO-I >= RDO-IDX-FIM
004870         GO TO 4090-FILTRAR-RUIDO-FIM.
004880     MOVE RDO-LINHA(RDO-I) TO RDO-LINHA-WORK
004890     PERFORM 4100-APARAR-LINHA THRU
004900             4190-APARAR-LINHA-FIM
004910     IF RDO-TAM-LINHA NOT = ZEROS
004920         PERFORM 4200-TESTAR-RUIDO
004930         IF RDO-ACHOU = ZEROS
004940             ADD 1 TO RDO-QT-FILTRO
004950             MOVE RDO-LINHA-WORK(1:RDO-TAM-LINHA)
004960               TO RDO-FILTRO(RDO-QT-FILTRO)
004970         END-IF
004980     END-IF
004990     ADD 1 TO RDO-I
005000     GO TO 4010-FILTRAR-RUIDO-LOOP.
005010 4090-FILTRAR-RUIDO-FIM.
005020     EXIT.
005030*
005040*-----------------------------------------------------------------
005050*    APARA ESPACOS INICIAIS E FINAIS DE RDO-LINHA-WORK, DEIXANDO
005060*    O RESULTADO ALINHADO A ESQUERDA NA PROPRIA RDO-LINHA-WORK.
005070*    DEVOLVE O TAMANHO UTIL EM RDO-TAM-LINHA (ZERO SE A LINHA
005080*    FOR TODA EM BRANCO). TODA COLUNA NUMERICA DO LAYOUT ORIGINAL
005090*    VEM ALINHADA A DIREITA NO TEXTO DO RDO - SEM O APARAMENTO
005100*    INICIAL, O TESTE "E NUMERICA" DE 1600 NUNCA FECHA (CHAMADO
005110*    5118).
005120 4100-APARAR-LINHA.
005130     MOVE 80 TO RDO-TAM-LINHA
005140 4110-APARAR-LINHA-LOOP.
005150     IF RDO-TAM-LINHA = ZEROS
005160         GO TO 4190-APARAR-LINHA-FIM.
005170     IF RDO-LINHA-WORK(RDO-TAM-LINHA:1) = SPACE
005180         SUBTRACT 1 FROM RDO-TAM-LINHA
005190         GO TO 4110-APARAR-LINHA-LOOP.
005200     MOVE 1 TO RDO-INI
005210 4120-APARAR-LINHA-INI-LOOP.
005220     IF RDO-LINHA-WORK(RDO-INI:1) = SPACE
005230         ADD 1 TO RDO-INI
005240         GO TO 4120-APARAR-LINHA-INI-LOOP.
005250     IF RDO-INI = 1
005260         GO TO 4190-APARAR-LINHA-FIM.
005270     COMPUTE RDO-TAM-LINHA = RDO-TAM-LINHA - RDO-INI + 1
005280     MOVE SPACES TO RDO-LINHA-APARADA
005290     MOVE RDO-LINHA-WORK(RDO-INI:RDO-TAM-LINHA)
005300       TO RDO-LINHA-APARADA(1:RDO-TAM-LINHA)
005310     MOVE RDO-LINHA-APARADA TO RDO-LINHA-WORK.
005320 4190-APARAR-LINHA-FIM.
005330     EXIT.
005340*
005350*-----------------------------------------------------------------
005360*    LINHA DE RUIDO: IGUAL (SENSIVEL A CAIXA/ACENTO) A UMA DAS
005370*    PALAVRAS DA TABELA RDO-TAB-RUIDO, OU CONTEM "TOTAL" EM
005380*    MAIUSCULA. RDO-ACHOU FICA > 0 QUANDO E RUIDO.
005390 4200-TESTAR-RUIDO.
005400     MOVE ZEROS TO RDO-ACHOU
005410     IF RDO-TAM-LINHA NOT > 20
005420         MOVE SPACES TO RDO-COMP20
005430         MOVE RDO-LINHA-WORK(1:RDO-TAM-LINHA) TO RDO-COMP20
005440         PERFORM 4210-COMPARAR-RUIDO VARYING RDO-J FROM 1 BY 1
005450                 UNTIL RDO-J > 10
005460     END-IF
005470     IF RDO-ACHOU = ZEROS
005480         MOVE SPACES TO RDO-LINHA-MAIUS
005490         MOVE RDO-LINHA-WORK(1:RDO-TAM-LINHA) TO RDO-LINHA-MAIUS
005500         INSPECT RDO-LINHA-MAIUS CONVERTING
005510             "abcdefghijklmnopqrstuvwxyz"
005520          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005530         INSPECT RDO-LINHA-MAIUS TALLYING RDO-ACHOU
005540             FOR ALL "TOTAL"
005550     END-IF.
005560 4290-TESTAR-RUIDO-FIM.
005570     EXIT.
005580*
005590*-----------------------------------------------------------------
005600*    COMPARA RDO-COMP20 COM UMA ENTRADA DA TABELA DE RUIDO.
005610 4210-COMPARAR-RUIDO.
005620     IF RDO-COMP20 = RDO-RUIDO(RDO-J)
005630         MOVE 1 TO RDO-ACHOU
005640     END-IF.
005650 4290-COMPARAR-RUIDO-FIM.
005660     EXIT.
005670*
005680***************************************************************
005690*    VARREDURA DO BLOCO FILTRADO (_parse_bloco_mao_de_obra)    *
005700***************************************************************
005710 5000-VARRER-BLOCO.
005720     MOVE ZEROS TO RDO-QT-SAIDA
005730     IF RDO-QT-FILTRO < 7
005740         GO TO 5090-VARRER-BLOCO-FIM.
005750     MOVE 1 TO RDO-I
005760 5010-VARRER-BLOCO-LOOP.
005770     IF RDO-I > RDO-QT-FILTRO - 6
005780         GO TO 5090-VARRER-BLOCO-FIM.
005790     MOVE RDO-I TO RDO-IDX-RUN-INI
005800     PERFORM 5100-COLETAR-SEQ-NUMERICA THRU
005810             5190-COLETAR-SEQ-NUMERICA-FIM
005820     IF RDO-QT-RUN >= 6
005830         IF RDO-QT-SAIDA < RDO-MAX-SAIDA
005840             ADD 1 TO RDO-QT-SAIDA
005850             PERFORM 5200-EMITIR-REGISTRO
005860         END-IF
005870         COMPUTE RDO-I = RDO-IDX-RUN-FIM + 1
005880     ELSE
005890         ADD 1 TO RDO-I
005900     END-IF
005910     GO TO 5010-VARRER-BLOCO-LOOP.
005920 5090-VARRER-BLOCO-FIM.
005930     EXIT.
005940*
005950*-----------------------------------------------------------------
005960*    A PARTIR DE RDO-IDX-RUN-INI, MEDE A SEQUENCIA MAXIMA DE
005970*    LINHAS PURAMENTE NUMERICAS. DEVOLVE RDO-QT-RUN E
005980*    RDO-IDX-RUN-FIM (INDICE DA ULTIMA LINHA DA SEQUENCIA).
005990 5100-COLETAR-SEQ-NUMERICA.
006000     MOVE ZEROS TO RDO-QT-RUN
006010     MOVE RDO-IDX-RUN-INI TO RDO-K
006020 5110-COLETAR-SEQ-NUMERICA-LOOP.
006030     IF RDO-K > RDO-QT-FILTRO
006040         GO TO 5190-COLETAR-SEQ-NUMERICA-FIM.
006050     PERFORM 1600-LINHA-E-NUMERICA THRU
006060             1690-LINHA-E-NUMERICA-FIM
006070     IF RDO-ACHOU = ZEROS
006080         GO TO 5190-COLETAR-SEQ-NUMERICA-FIM.
006090     ADD 1 TO RDO-QT-RUN
006100     MOVE RDO-K TO RDO-IDX-RUN-FIM
006110     ADD 1 TO RDO-K
006120     GO TO 5110-COLETAR-SEQ-NUMERICA-LOOP.
006130 5190-COLETAR-SEQ-NUMERICA-FIM.
006140     EXIT.
006150*
006160*-----------------------------------------------------------------
006170*    TESTE DE LINHA NUMERICA (RDO-FILTRO(RDO-K)) - APOS APARAR,
006180*    NAO VAZIA E TODOS OS CARACTERES SAO DIGITOS 0-9.
006190*    RDO-ACHOU = 1 QUANDO A LINHA E NUMERICA, ZERO CASO NAO.
006200 1600-LINHA-E-NUMERICA.
006210     MOVE ZEROS TO RDO-ACHOU
006220     MOVE RDO-FILTRO(RDO-K) TO RDO-LINHA-WORK
006230     PERFORM 4100-APARAR-LINHA THRU
006240             4190-APARAR-LINHA-FIM
006250     IF RDO-TAM-LINHA = ZEROS
006260         GO TO 1690-LINHA-E-NUMERICA-FIM.
006270     IF RDO-LINHA-WORK(1:RDO-TAM-LINHA) IS NUMERIC
006280         MOVE 1 TO RDO-ACHOU.
006290 1690-LINHA-E-NUMERICA-FIM.
006300     EXIT.
006310*
006320***************************************************************
006330*    EMISSAO DE UM REGISTRO DE SAIDA PARA A SEQUENCIA CORRENTE *
006340***************************************************************
006350 5200-EMITIR-REGISTRO.
006360     PERFORM 5210-BACKTRACK-CLASSIF THRU
006370             5290-BACKTRACK-CLASSIF-FIM
006380     IF NOT RDO-HA-CLASSIF
006390         PERFORM 5220-FALLBACK-SEM-CLASSIF
006400     END-IF
006410     PERFORM 5230-MONTAR-FUNCAO THRU 5290-MONTAR-FUNCAO-FIM
006420     PERFORM 5240-MONTAR-CONTAGENS.
006430 5290-EMITIR-REGISTRO-FIM.
006440     EXIT.
006450*
006460*-----------------------------------------------------------------
006470*    BUSCA, DE TRAS PARA FRENTE A PARTIR DA LINHA ANTERIOR AO
006480*    INICIO DA SEQUENCIA NUMERICA, UMA LINHA IGUAL A "DIRETO"
006490*    "INDIRETO" (EM QUALQUER CAIXA). A REGRA DO LAYOUT ORIGINAL
006500*    DO RDO FAZ QUALQUER UMA DAS QUATRO GRAFIAS VIRAR "DIRETO"
006510*    NA SAIDA (POIS "INDIRETO" CONTEM A SUBCADEIA "DIRETO") -
006520*    ISSO E PRESERVADO DE PROPOSITO, NAO E UM DEFEITO.
006530 5210-BACKTRACK-CLASSIF.
006540     MOVE "N" TO RDO-CLASSIF-ACHADA
006550     MOVE ZEROS TO RDO-J
006560     IF RDO-IDX-RUN-INI = 1
006570         GO TO 5290-BACKTRACK-CLASSIF-FIM.
006580     MOVE RDO-IDX-RUN-INI TO RDO-K
006590     SUBTRACT 1 FROM RDO-K
006600 5211-BACKTRACK-CLASSIF-LOOP.
006610     IF RDO-K < 1 OR RDO-HA-CLASSIF
006620         GO TO 5290-BACKTRACK-CLASSIF-FIM.
006630     IF RDO-FILTRO(RDO-K) = "Direto" OR "Indireto"
006640                            OR "DIRETO" OR "INDIRETO"
006650         MOVE "S" TO RDO-CLASSIF-ACHADA
006660         MOVE "Direto" TO RDO-S-CLASSIF(RDO-QT-SAIDA)
006670         IF RDO-K = 1
006680             MOVE SPACES TO RDO-S-FRENTE(RDO-QT-SAIDA)
006690         ELSE
006700             MOVE RDO-FILTRO(RDO-K - 1) TO RDO-LINHA-WORK
006710             PERFORM 4100-APARAR-LINHA THRU
006720                     4190-APARAR-LINHA-FIM
006730             MOVE RDO-LINHA-WORK
006740               TO RDO-S-FRENTE(RDO-QT-SAIDA)
006750         END-IF
006760         MOVE RDO-K TO RDO-J
006770     ELSE
006780         SUBTRACT 1 FROM RDO-K
006790         GO TO 5211-BACKTRACK-CLASSIF-LOOP
006800     END-IF.
006810 5290-BACKTRACK-CLASSIF-FIM.
006820     EXIT.
006830*
006840*-----------------------------------------------------------------
006850*    QUANDO NAO HA LINHA DE CLASSIFICACAO ANTES DA SEQUENCIA,
006860*    ASSUME FRENTE UNICA E CLASSIFICACAO EM BRANCO. A FUNCAO
006870*    PASSA A COMECAR ATE 3 LINHAS ANTES DO INICIO DA SEQUENCIA.
006880 5220-FALLBACK-SEM-CLASSIF.
006890     MOVE SPACES TO RDO-S-CLASSIF(RDO-QT-SAIDA)
006900     MOVE "FRENTE DE OBRA UNICA" TO RDO-S-FRENTE(RDO-QT-SAIDA)
006910     IF RDO-IDX-RUN-INI > 4
006920         COMPUTE RDO-J = RDO-IDX-RUN-INI - 4
006930     ELSE
006940         MOVE ZEROS TO RDO-J
006950     END-IF.
006960 5290-FALLBACK-SEM-CLASSIF-FIM.
006970     EXIT.
006980*
006990*-----------------------------------------------------------------
007000*    MONTA A FUNCAO JUNTANDO AS LINHAS NAO EM BRANCO ENTRE
007010*    RDO-J (EXCLUSIVE) E O INICIO DA SEQUENCIA NUMERICA,
007020*    SEPARADAS POR UM UNICO ESPACO.
007030 5230-MONTAR-FUNCAO.
007040     MOVE SPACES TO RDO-FUNCAO-MONTADA
007050     MOVE ZEROS TO RDO-TAM-ACUM
007060     COMPUTE RDO-K = RDO-J + 1
007070 5231-MONTAR-FUNCAO-LOOP.
007080     IF RDO-K >= RDO-IDX-RUN-INI
007090         GO TO 5235-MONTAR-FUNCAO-GRAVAR.
007100     MOVE RDO-FILTRO(RDO-K) TO RDO-LINHA-WORK
007110     PERFORM 4100-APARAR-LINHA THRU
007120             4190-APARAR-LINHA-FIM
007130     IF RDO-TAM-LINHA NOT = ZEROS
007140         IF RDO-TAM-ACUM = ZEROS
007150             MOVE RDO-LINHA-WORK(1:RDO-TAM-LINHA)
007160               TO RDO-FUNCAO-MONTADA(1:RDO-TAM-LINHA)
007170             MOVE RDO-TAM-LINHA TO RDO-TAM-ACUM
007180         ELSE
007190             COMPUTE RDO-POS = RDO-TAM-ACUM + 1
007200             MOVE " " TO RDO-FUNCAO-MONTADA(RDO-POS:1)
007210             ADD 1 TO RDO-TAM-ACUM
007220             COMPUTE RDO-POS = RDO-TAM-ACUM + 1
007230             MOVE RDO-LINHA-WORK(1:RDO-TAM-LINHA)
007240               TO RDO-FUNCAO-MONTADA(RDO-POS:RDO-TAM-LINHA)
007250             ADD RDO-TAM-LINHA TO RDO-TAM-ACUM
007260         END-IF
007270     END-IF
007280     ADD 1 TO RDO-K
007290     GO TO 5231-MONTAR-FUNCAO-LOOP.
007300 5235-MONTAR-FUNCAO-GRAVAR.
007310     MOVE RDO-FUNCAO-MONTADA TO RDO-S-FUNCAO(RDO-QT-SAIDA).
007320 5290-MONTAR-FUNCAO-FIM.
007330     EXIT.
007340*
007350*-----------------------------------------------------------------
007360*    CONVERTE AS PRIMEIRAS 7 LINHAS DA SEQUENCIA NUMERICA NOS
007370*    SETE CONTADORES DE EFETIVO. SE A SEQUENCIA TIVER SOMENTE
007380*    6 LINHAS, A SETIMA CONTAGEM FICA ZERO.
007390 5240-MONTAR-CONTAGENS.
007400     MOVE RDO-IDX-RUN-INI TO RDO-K
007410     PERFORM 5241-CONVERTER-CONTAGEM
007420     MOVE RDO-CONV-VALOR TO RDO-S-CONTRATADO(RDO-QT-SAIDA)
007430     ADD 1 TO RDO-K
007440     PERFORM 5241-CONVERTER-CONTAGEM
007450     MOVE RDO-CONV-VALOR TO RDO-S-OPER-MANHA(RDO-QT-SAIDA)
007460     ADD 1 TO RDO-K
007470     PERFORM 5241-CONVERTER-CONTAGEM
007480     MOVE RDO-CONV-VALOR TO RDO-S-FISC-MANHA(RDO-QT-SAIDA)
007490     ADD 1 TO RDO-K
007500     PERFORM 5241-CONVERTER-CONTAGEM
007510     MOVE RDO-CONV-VALOR TO RDO-S-OPER-TARDE(RDO-QT-SAIDA)
007520     ADD 1 TO RDO-K
007530     PERFORM 5241-CONVERTER-CONTAGEM
007540     MOVE RDO-CONV-VALOR TO RDO-S-FISC-TARDE(RDO-QT-SAIDA)
007550     ADD 1 TO RDO-K
007560     PERFORM 5241-CONVERTER-CONTAGEM
007570     MOVE RDO-CONV-VALOR TO RDO-S-OPER-NOITE(RDO-QT-SAIDA)
007580     ADD 1 TO RDO-K
007590     IF RDO-QT-RUN >= 7
007600         PERFORM 5241-CONVERTER-CONTAGEM
007610         MOVE RDO-CONV-VALOR TO RDO-S-FISC-NOITE(RDO-QT-SAIDA)
007620     ELSE
007630         MOVE ZEROS TO RDO-S-FISC-NOITE(RDO-QT-SAIDA)
007640     END-IF.
007650 5290-MONTAR-CONTAGENS-FIM.
007660     EXIT.
007670*
007680*-----------------------------------------------------------------
007690*    CONVERTE A LINHA FILTRO(RDO-K), APARADA E ALINHADA A
007700*    DIREITA COM ZEROS A ESQUERDA, PARA NUMERICO VIA A
007710*    REDEFINICAO RDO-CONV-NUMERICO (COPY RDOTAB).
007720 5241-CONVERTER-CONTAGEM.
007730     MOVE ZEROS TO RDO-CONV-X
007740     MOVE RDO-FILTRO(RDO-K) TO RDO-LINHA-WORK
007750     PERFORM 4100-APARAR-LINHA THRU
007760             4190-APARAR-LINHA-FIM
007770     IF RDO-TAM-LINHA > ZEROS AND RDO-TAM-LINHA < 6
007780         COMPUTE RDO-POS = 6 - RDO-TAM-LINHA
007790         MOVE RDO-LINHA-WORK(1:RDO-TAM-LINHA)
007800           TO RDO-CONV-X(RDO-POS:RDO-TAM-LINHA)
007810     END-IF.
007820 5290-CONVERTER-CONTAGEM-FIM.
007830     EXIT.
007840*
007850***************************************************************
007860*    GRAVACAO DA SAIDA DO DOCUMENTO CORRENTE                   *
007870***************************************************************
007880 6000-GRAVAR-SAIDA.
007890     IF RDO-QT-SAIDA = ZEROS
007900         MOVE SPACES TO RDO-REG-INCONSIST
007910         MOVE RDO-DOC-CORRENTE TO INC-DOC-NOME
007920         MOVE "[BLOCO NAO ENCONTRADO OU SEM PADRAO]"
007930           TO INC-MENSAGEM
007940         WRITE RDO-REG-INCONSIST
007950         ADD 1 TO RDO-CONT-INC
007960     ELSE
007970         PERFORM 6010-GRAVAR-UM-DETALHE VARYING RDO-I FROM 1
007980                 BY 1 UNTIL RDO-I > RDO-QT-SAIDA
007990     END-IF.
008000 6090-GRAVAR-SAIDA-FIM.
008010     EXIT.
008020*
008030*-----------------------------------------------------------------
008040*    GRAVA O REGISTRO DE DETALHE DA FUNCAO RDO-I DO DOCUMENTO
008050*    CORRENTE (PERFORM ... VARYING DESTA ROTINA EM 6000).
008060 6010-GRAVAR-UM-DETALHE.
008070     MOVE SPACES TO RDO-REG-DETALHE
008080     MOVE RDO-DOC-CORRENTE        TO DET-DOC-NOME
008090     MOVE RDO-S-FUNCAO(RDO-I)     TO DET-FUNCAO
008100     MOVE RDO-S-FRENTE(RDO-I)     TO DET-FRENTE
008110     MOVE RDO-S-CLASSIF(RDO-I)    TO DET-CLASSIF
008120     MOVE RDO-S-CONTRATADO(RDO-I) TO DET-CONTRATADO
008130     MOVE RDO-S-OPER-MANHA(RDO-I) TO DET-OPER-MANHA
008140     MOVE RDO-S-FISC-MANHA(RDO-I) TO DET-FISC-MANHA
008150     MOVE RDO-S-OPER-TARDE(RDO-I) TO DET-OPER-TARDE
008160     MOVE RDO-S-FISC-TARDE(RDO-I) TO DET-FISC-TARDE
008170     MOVE RDO-S-OPER-NOITE(RDO-I) TO DET-OPER-NOITE
008180     MOVE RDO-S-FISC-NOITE(RDO-I) TO DET-FISC-NOITE
008190     WRITE RDO-REG-DETALHE
008200     ADD 1 TO RDO-CONT-DET.
008210 6090-GRAVAR-UM-DETALHE-FIM.
008220     EXIT.
008230*
008240*-----------------------------------------------------------------
008250*    GRAVA UMA INCONSISTENCIA DE ERRO DE PROCESSAMENTO (LEITURA
008260*    DO DOCUMENTO FALHOU) E NAO PARA O LOTE.
008270 6500-GRAVAR-ERRO.
008280     MOVE SPACES TO RDO-REG-INCONSIST
008290     MOVE RDO-DOC-CORRENTE TO INC-DOC-NOME
008300     MOVE MENS TO RDO-LINHA-WORK
008310     PERFORM 4100-APARAR-LINHA THRU
008320             4190-APARAR-LINHA-FIM
008330     IF RDO-TAM-LINHA = ZEROS
008340         MOVE 1 TO RDO-TAM-LINHA
008350     END-IF
008360     STRING "[ERRO] "                       DELIMITED BY SIZE
008370            RDO-LINHA-WORK(1:RDO-TAM-LINHA) DELIMITED BY SIZE
008380            INTO INC-MENSAGEM
008390     WRITE RDO-REG-INCONSIST
008400     ADD 1 TO RDO-CONT-INC.
008410 6590-GRAVAR-ERRO-FIM.
008420     EXIT.
008430*
008440***************************************************************
008450*    FECHAMENTO DO LOTE E CONTAGEM FINAL (DISPLAY)             *
008460***************************************************************
008470 9000-ENCERRAR.
008480     CLOSE CADTXT CADDET CADINC
008490     DISPLAY "RDO001 - DATA DE EXECUCAO DO LOTE..: "
008500             RDO-DT-DIA "/" RDO-DT-MES "/" RDO-DT-ANO
008510     DISPLAY "RDO001 - DOCUMENTOS PROCESSADOS....: " RDO-CONT-DOCS
008520     DISPLAY "RDO001 - REGISTROS DE DETALHE.......: " RDO-CONT-DET
008530     DISPLAY "RDO001 - INCONSISTENCIAS GRAVADAS...:" RDO-CONT-INC.
008540 9090-ENCERRAR-FIM.
008550     EXIT.
008560*
008570*-----------------------------------------------------------------
008580*    ABERTURA DE ARQUIVO FALHOU - ENCERRA O LOTE SEM PROCESSAR
008590*    (OS ARQUIVOS JA ABERTOS FORAM FECHADOS EM 0100, ACIMA).
008600 9900-ABORTAR.
008610     DISPLAY "RDO001 - PROCESSAMENTO ABORTADO".
008620     STOP RUN.
