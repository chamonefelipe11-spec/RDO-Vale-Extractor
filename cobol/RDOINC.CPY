000100***************************************************************
000110*  COPY RDOINC                                                *
000120*  LAYOUT DO REGISTRO DE SAIDA - INCONSISTENCIAS DE EXTRACAO  *
000130*  UM REGISTRO POR DOCUMENTO CUJO BLOCO DE MAO DE OBRA NAO    *
000140*  FOI LOCALIZADO, NAO PODE SER DECODIFICADO, OU CUJA LEITURA *
000150*  FALHOU DURANTE O PROCESSAMENTO DO LOTE.                    *
000160***************************************************************
000170* HISTORICO
000180* 1994-02-08 VJR  CRIACAO DO LAYOUT DE INCONSISTENCIAS
000190* 1999-11-03 VJR  AJUSTE Y2K - SEM IMPACTO NESTE LAYOUT
000200***************************************************************
000210 01  RDO-REG-INCONSIST.
000220     05  INC-DOC-NOME            PIC X(40).
000230     05  FILLER                  PIC X(01).
000240     05  INC-MENSAGEM            PIC X(60).
000250     05  FILLER                  PIC X(19).
