000100***************************************************************
000110*  COPY RDOENT                                                *
000120*  LAYOUT DO REGISTRO DE ENTRADA - LINHAS DE TEXTO DO RDO     *
000130*  (RELATORIO DIARIO DE OBRA) JA REDUZIDO A TEXTO PLANO.      *
000140*  CADA REGISTRO E UMA LINHA DE 80 COLUNAS DO DOCUMENTO, OU   *
000150*  UMA LINHA SEPARADORA "@@DOC nome-do-documento" QUE MARCA A *
000160*  TROCA DE DOCUMENTO DENTRO DO LOTE CONCATENADO (CADTXT).    *
000170***************************************************************
000180* HISTORICO
000190* 1994-02-08 VJR  CRIACAO DO LAYOUT PARA O LOTE RDO-EXTRACAO
000200* 1999-11-03 VJR  AJUSTE Y2K - SEM IMPACTO NESTE LAYOUT (SO
000210*                 TEXTO), MARCADO PARA REVISAO DO PROJETO
000220***************************************************************
000230 01  RDO-LINHA-DOC.
000240     05  RDO-LINHA-TEXTO         PIC X(80).
000250     05  FILLER                  PIC X(04).
000260*
000270*    REDEFINICAO PARA RECONHECER A LINHA SEPARADORA DE
000280*    DOCUMENTO DENTRO DO FLUXO CONCATENADO.
000290 01  RDO-LINHA-SEPARADOR REDEFINES RDO-LINHA-DOC.
000300     05  RDO-SEP-MARCA           PIC X(06).
000310         88  RDO-SEP-E-MARCADOR  VALUE "@@DOC ".
000320     05  RDO-SEP-NOME-DOC        PIC X(40).
000330     05  FILLER                  PIC X(38).
